000100*-----------------------------------------------------------*
000200* FLTCOM.cpy
000300*-----------------------------------------------------------*
000400* COMMON WORK AREA FOR THE FLIGHT TRIP SEARCH SUITE.  COPIED
000500* INTO WORKING-STORAGE BY FLTRDRV AND EVERY CALLED MODULE SO
000600* THAT FILE STATUS TESTING AND THE STANDARD FOUND/NOT-FOUND
000700* SWITCHES READ THE SAME WAY IN EVERY PROGRAM.
000800*-----------------------------------------------------------*
000900* 14/03/1989 VBT - CREATED FOR THE ROUTE-SEARCH REWRITE.          VBT8903 
001000* 22/11/1998 VBT - Y2K REVIEW - WK-C-TODAY-CCYY EXPANDED TO       VBT9811 
001100*                  FOUR DIGITS, NO OTHER DATE FIELDS IN THIS
001200*                  COPYBOOK WERE TWO-DIGIT YEARS.
001300* 09/06/2004 RKM - ADDED WK-C-ABEND-CODE FOR THE DIAGNOSTIC       RKM0406 
001400*                  MESSAGES ON A MALFORMED CATALOG RECORD.
001500* 09/06/2004 RKM - ADDED C-FLT006 FOR THE NEW RETURN-DATE-ON-A-   RKM0406 
001600*                  ONE-WAY-REQUEST CHECK IN FLTRDRV.
001700*-----------------------------------------------------------*
001800 01  WK-C-COMMON.
001900     05  WK-C-FILE-STATUS          PIC X(02).
002000         88  WK-C-SUCCESSFUL               VALUE "00".
002100         88  WK-C-END-OF-FILE               VALUE "10".
002200         88  WK-C-RECORD-NOT-FOUND           VALUE "23".
002300     05  WK-C-RETURN-CODE           PIC S9(4) COMP VALUE +0.
002400     05  WK-C-ABEND-CODE            PIC X(06) VALUE SPACES.
002500     05  WK-C-FOUND                 PIC X(01) VALUE "Y".
002600     05  WK-C-NOT-FOUND             PIC X(01) VALUE "N".
002700     05  WK-C-YES                   PIC X(01) VALUE "Y".
002800     05  WK-C-NO                    PIC X(01) VALUE "N".
002900     05  WK-C-SWITCH                PIC X(01) VALUE SPACES.
003000         88  WK-C-SWITCH-ON                  VALUE "Y".
003100         88  WK-C-SWITCH-OFF                  VALUE "N".
003150     05  FILLER                    PIC X(04).
003200
003300*-----------------------------------------------------------*
003400* LITERALS USED FOR THE DIAGNOSTIC MESSAGES ON ABEND.
003500*-----------------------------------------------------------*
003600 01  WK-C-LITERALS.
003700     05  C-FLT001                  PIC X(06) VALUE "FLT001".
003800     05  C-FLT002                  PIC X(06) VALUE "FLT002".
003900     05  C-FLT003                  PIC X(06) VALUE "FLT003".
004000     05  C-FLT004                  PIC X(06) VALUE "FLT004".
004100     05  C-FLT005                  PIC X(06) VALUE "FLT005".
004200     05  C-FLT006                  PIC X(06) VALUE "FLT006".
004250     05  FILLER                    PIC X(06).
