000100*-----------------------------------------------------------*
000200* FLTREQ.cpy
000300*-----------------------------------------------------------*
000400* SEARCH REQUEST PARAMETER RECORD - ONE RECORD READ BY FLTRDRV
000500* FROM THE REQUEST PARAMETER FILE AT START OF RUN.  OPTIONAL
000600* FIELDS CARRY THEIR OWN PRESENT/ABSENT INDICATOR BYTE SINCE A
000700* FIXED NUMERIC FIELD CANNOT BE LEFT "BLANK" AND STILL BE USED
000800* IN ARITHMETIC.
000900*-----------------------------------------------------------*
001000* 14/03/1989 VBT - CREATED.                                       VBT8903 
001100* 30/07/2001 RKM - ADDED RETURN-DATE AND THE ROUND-TRIP FLAG      RKM0107 
001200*                  FOR THE TWO-WAY SEARCH ENHANCEMENT.
001300*-----------------------------------------------------------*
001400 01  FLT-REQ-RECORD.
001500     05  FLT-REQ-ORIGIN             PIC X(03).
001600     05  FLT-REQ-DESTINATION        PIC X(03).
001700     05  FLT-REQ-BAGS               PIC 9(02) VALUE 0.
001800     05  FLT-REQ-ROUNDTRIP          PIC X(01) VALUE "N".
001900         88  FLT-REQ-IS-ROUNDTRIP          VALUE "Y".
002000     05  FLT-REQ-MIN-LAYOVER-HRS    PIC 9(02) VALUE 1.
002100     05  FLT-REQ-MAX-LAYOVER-HRS    PIC 9(02) VALUE 6.
002200     05  FLT-REQ-MAX-PRICE-IND      PIC X(01) VALUE "N".
002300         88  FLT-REQ-MAX-PRICE-PRESENT    VALUE "Y".
002400     05  FLT-REQ-MAX-PRICE          PIC S9(05)V99 COMP-3 VALUE 0.
002500     05  FLT-REQ-MAX-CONN-IND       PIC X(01) VALUE "N".
002600         88  FLT-REQ-MAX-CONN-PRESENT     VALUE "Y".
002700     05  FLT-REQ-MAX-CONNECTIONS    PIC 9(02) VALUE 0.
002800     05  FLT-REQ-DEP-DATE-IND       PIC X(01) VALUE "N".
002900         88  FLT-REQ-DEP-DATE-PRESENT     VALUE "Y".
003000     05  FLT-REQ-DEPARTURE-DATE     PIC X(10) VALUE SPACES.
003100     05  FLT-REQ-DEP-DATE-NUM REDEFINES FLT-REQ-DEPARTURE-DATE.
003200         07  FLT-REQ-DEP-CCYY       PIC 9(04).
003300         07  FILLER                 PIC X(01).
003400         07  FLT-REQ-DEP-MM         PIC 9(02).
003500         07  FILLER                 PIC X(01).
003600         07  FLT-REQ-DEP-DD         PIC 9(02).
003700     05  FLT-REQ-RET-DATE-IND       PIC X(01) VALUE "N".
003800         88  FLT-REQ-RET-DATE-PRESENT     VALUE "Y".
003900     05  FLT-REQ-RETURN-DATE        PIC X(10) VALUE SPACES.
004000     05  FLT-REQ-RET-DATE-NUM REDEFINES FLT-REQ-RETURN-DATE.
004100         07  FLT-REQ-RET-CCYY       PIC 9(04).
004200         07  FILLER                 PIC X(01).
004300         07  FLT-REQ-RET-MM         PIC 9(02).
004400         07  FILLER                 PIC X(01).
004500         07  FLT-REQ-RET-DD         PIC 9(02).
004600     05  FILLER                    PIC X(30).
