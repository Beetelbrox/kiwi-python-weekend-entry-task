000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTRDRV.
000500 AUTHOR.         V B TAN.
000600 INSTALLATION.   ROUTE PLANNING SYSTEMS.
000700 DATE-WRITTEN.   14 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  MAIN DRIVER FOR THE FLIGHT TRIP SEARCH BATCH.
001200*               READS THE ONE SEARCH-REQUEST PARAMETER RECORD
001300*               FOR THE RUN, LOADS THE FLIGHT CATALOG, RUNS THE
001400*               ROUTE SEARCH ONE WAY (OR BOTH WAYS FOR A ROUND
001500*               TRIP), PAIRS OUTBOUND AND RETURN COMBINATIONS,
001600*               FILTERS AND PRICES EACH SURVIVING TRIP, AND
001700*               CALLS THE REPORT ROUTINE ONCE AT THE END TO
001800*               SORT AND WRITE THE WHOLE RESULT SET.
001900*
002000*    CALLS     :    FLTRLOAD, FLTRSRCH, FLTRCON, FLTRPRC,
002100*                   FLTRRPT.
002200*
002300*================================================================*
002400* HISTORY OF MODIFICATION:
002500*================================================================*
002600* 14/03/1989 VBT - CREATED.                                       VBT8903 
002700* 19/04/1989 VBT - WIRED IN THE ROUTE SEARCH AND THE ROUND-TRIP   VBT8904 
002800*                  PAIRING ONCE FLTRSRCH AND FLTCMB WERE READY.
002900* 30/07/2001 RKM - ROUND-TRIP ENHANCEMENT - SEARCHES D->O AS      RKM0107 
003000*                  WELL AS O->D AND CROSSES THE TWO RESULT
003100*                  SETS, REJECTING A PAIR WHOSE RETURN LEAVES
003200*                  BEFORE THE OUTBOUND GETS IN.
003300* 03/02/2003 RKM - ADDED THE OPTIONAL MAX-CONNECTIONS/MAX-PRICE   RKM0302 
003400*                  CALLS TO FLTRCON (TEST CODES 04, 05) NOW
003500*                  THAT THOSE LIMITS ARE CHECKED CENTRALLY
003600*                  THERE INSTEAD OF IN THIS PROGRAM.
003700* 14/08/2003 RKM - REPORT TABLE (FLTRPT) FULL GUARD ADDED -       RKM0308 
003800*                  A LARGE HUB CATALOG WAS SILENTLY DROPPING
003900*                  TRIPS PAST THE 100TH.
004000* 09/06/2004 RKM - RETURN-DATE-ON-ONE-WAY IS NOW CAUGHT AS AN     RKM0406 
004100*                  INPUT ERROR INSTEAD OF BEING SILENTLY
004200*                  IGNORED (FLT006).
004300* 11/06/2004 RKM - CATALOG-LOAD-ABORT AND SEARCH-STACK-FULL NOW   RKM0406 
004400*                  LOG AN ABEND CODE (FLT003, FLT004) INSTEAD OF
004500*                  JUST SETTING THE RETURN CODE - OPERATIONS
004600*                  COULDN'T TELL THE TWO APART FROM THE JOB LOG.
004700*----------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                   UPSI-0 IS UPSI-SWITCH-0
005500                      ON STATUS IS U0-ON
005600                      OFF STATUS IS U0-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT FLT-REQ-FILE     ASSIGN TO REQUEST
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS WK-C-FILE-STATUS.
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700 FD  FLT-REQ-FILE
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS FLT-REQ-RECORD.
007000     COPY FLTREQ.
007100
007200*************************
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER                    PIC X(24) VALUE
007600     "** PROGRAM FLTRDRV   **".
007700
007800* ------------------ PROGRAM WORKING STORAGE -------------------*
007900     COPY FLTCOM.
008000
008100* ---- THE IN-MEMORY FLIGHT CATALOG, BUILT ONCE BY FLTRLOAD ----*
008200     COPY FLTCAT.
008300
008400* ---- THE RESULT OF THE CATALOG LOAD CALL ----------------------*
008500 01  WK-LOAD-RESULT.
008600     05  WK-LOAD-RC                PIC S9(04) COMP VALUE 0.
008700         88  WK-LOAD-OK                    VALUE 0.
008800         88  WK-LOAD-ABORT                 VALUE 8.
008900     05  WK-LOAD-DIAG               PIC X(60) VALUE SPACES.
009000
009100* ---- PARAMETERS FOR ONE CALL TO FLTRSRCH (REUSED BOTH WAYS) --*
009200     COPY FLTSLK.
009300
009400* ---- THE OUTBOUND (O->D) WORK STACK AND RESULT LIST ----------*
009500     COPY FLTCMB REPLACING ==FLT-CMB== BY ==FLT-OUT-CMB==.
009600
009700* ---- THE RETURN (D->O) WORK STACK AND RESULT LIST ------------*
009800     COPY FLTCMB REPLACING ==FLT-CMB== BY ==FLT-RET-CMB==.
009900
010000* ---- PARAMETERS FOR ONE CALL TO FLTRCON -----------------------*
010100     COPY FLTCNP.
010200
010300* ---- THE TRIP CURRENTLY BEING ASSEMBLED, FILTERED AND PRICED -*
010400     COPY FLTTRP.
010500
010600* ---- THE FULL SET OF PRICED TRIPS, READY FOR FLTRRPT ----------*
010700     COPY FLTRPT.
010800
010900 01  WK-DRV-WORK-AREA.
011000     05  WK-OUT-SUB                PIC 9(04) COMP VALUE 0.
011100     05  WK-RET-SUB                PIC 9(04) COMP VALUE 0.
011200     05  WK-LEG-SUB                 PIC 9(02) COMP VALUE 0.
011300     05  WK-CAT-SUB                 PIC 9(04) COMP VALUE 0.
011400     05  WK-TRIP-VALID-SW           PIC X(01) VALUE "Y".
011500         88  WK-TRIP-IS-VALID              VALUE "Y".
011600         88  WK-TRIP-IS-REJECTED           VALUE "N".
011700     05  WK-MIN-BAGS-ALLOWED        PIC 9(02) VALUE 0.
011800     05  WK-DRV-RC                  PIC 9(02) VALUE 0.
011900 01  WK-DRV-RC-X REDEFINES WK-DRV-RC PIC X(02).
012000
012100****************************************************
012200 PROCEDURE DIVISION.
012300****************************************************
012400 MAIN-MODULE.
012500     MOVE 0 TO WK-DRV-RC.
012600     PERFORM A000-OPEN-REQUEST-FILE
012700        THRU A099-OPEN-REQUEST-FILE-EX.
012800     IF  WK-C-SUCCESSFUL
012900         PERFORM B000-READ-SEARCH-REQUEST
013000            THRU B099-READ-SEARCH-REQUEST-EX
013100     END-IF.
013200     IF  WK-DRV-RC = 0
013300         PERFORM B100-VALIDATE-REQUEST
013400            THRU B199-VALIDATE-REQUEST-EX
013500     END-IF.
013600     IF  WK-DRV-RC = 0
013700         PERFORM C000-LOAD-FLIGHT-CATALOG
013800            THRU C099-LOAD-FLIGHT-CATALOG-EX
013900     END-IF.
014000     IF  WK-DRV-RC = 0
014100         PERFORM D000-RUN-OUTBOUND-SEARCH
014200            THRU D099-RUN-OUTBOUND-SEARCH-EX
014300         IF  FLT-REQ-IS-ROUNDTRIP
014400             PERFORM D100-RUN-RETURN-SEARCH
014500                THRU D199-RUN-RETURN-SEARCH-EX
014600         END-IF
014700     END-IF.
014800     IF  WK-DRV-RC = 0
014900         MOVE 0 TO FLT-RPT-COUNT
015000         PERFORM E000-PAIR-ROUND-TRIP
015100            THRU E999-PAIR-ROUND-TRIP-EX
015200         PERFORM G000-RUN-REPORT
015300            THRU G099-RUN-REPORT-EX
015400     END-IF.
015500     PERFORM Z000-END-PROGRAM-ROUTINE
015600        THRU Z999-END-PROGRAM-ROUTINE-EX.
015700     GOBACK.
015800
015900*----------------------------------------------------------------*
016000 A000-OPEN-REQUEST-FILE.
016100*----------------------------------------------------------------*
016200     OPEN INPUT FLT-REQ-FILE.
016300     IF  NOT WK-C-SUCCESSFUL
016400         MOVE C-FLT001 TO WK-C-ABEND-CODE
016500         DISPLAY "FLTRDRV - UNABLE TO OPEN REQUEST FILE, STATUS "
016600                 WK-C-FILE-STATUS
016700         MOVE 8 TO WK-DRV-RC
016800     END-IF.
016900*================================================================*
017000 A099-OPEN-REQUEST-FILE-EX.
017100*================================================================*
017200     EXIT.
017300
017400*----------------------------------------------------------------*
017500 B000-READ-SEARCH-REQUEST.
017600*----------------------------------------------------------------*
017700     READ FLT-REQ-FILE.
017800     IF  NOT WK-C-SUCCESSFUL
017900         DISPLAY "FLTRDRV - UNABLE TO READ SEARCH REQUEST, "
018000                 "STATUS " WK-C-FILE-STATUS
018100         MOVE 8 TO WK-DRV-RC
018200     END-IF.
018300*================================================================*
018400 B099-READ-SEARCH-REQUEST-EX.
018500*================================================================*
018600     EXIT.
018700
018800*----------------------------------------------------------------*
018900* A RETURN DATE ONLY MEANS ANYTHING ON A ROUND-TRIP REQUEST.
019000*----------------------------------------------------------------*
019100 B100-VALIDATE-REQUEST.
019200*----------------------------------------------------------------*
019300     IF  FLT-REQ-RET-DATE-PRESENT
019400         AND NOT FLT-REQ-IS-ROUNDTRIP
019500         MOVE C-FLT006 TO WK-C-ABEND-CODE
019600         DISPLAY "FLTRDRV - RETURN-DATE GIVEN ON A ONE-WAY "
019700                 "REQUEST, CODE " WK-C-ABEND-CODE
019800         MOVE 8 TO WK-DRV-RC
019900     END-IF.
020000*================================================================*
020100 B199-VALIDATE-REQUEST-EX.
020200*================================================================*
020300     EXIT.
020400
020500*----------------------------------------------------------------*
020600* BATCH FLOW STEP 1 - CATALOG LOAD AND VALIDATION.
020700*----------------------------------------------------------------*
020800 C000-LOAD-FLIGHT-CATALOG.
020900*----------------------------------------------------------------*
021000     CALL "FLTRLOAD" USING FLT-REQ-RECORD
021100                            FLT-CATALOG-TABLE
021200                            WK-LOAD-RESULT.
021300     IF  WK-LOAD-ABORT
021400         MOVE C-FLT003 TO WK-C-ABEND-CODE
021500         DISPLAY "FLTRDRV - CATALOG LOAD ABORTED, CODE "
021600                 WK-C-ABEND-CODE
021700         MOVE 8 TO WK-DRV-RC
021800     END-IF.
021900*================================================================*
022000 C099-LOAD-FLIGHT-CATALOG-EX.
022100*================================================================*
022200     EXIT.
022300
022400*----------------------------------------------------------------*
022500* BATCH FLOW STEP 2 - COMBINATION SEARCH, OUTBOUND DIRECTION.
022600*----------------------------------------------------------------*
022700 D000-RUN-OUTBOUND-SEARCH.
022800*----------------------------------------------------------------*
022900     MOVE FLT-REQ-ORIGIN          TO FLT-SRCH-ORIGIN.
023000     MOVE FLT-REQ-DESTINATION     TO FLT-SRCH-DESTINATION.
023100     MOVE FLT-REQ-MIN-LAYOVER-HRS TO FLT-SRCH-MIN-LAYOVER-HRS.
023200     MOVE FLT-REQ-MAX-LAYOVER-HRS TO FLT-SRCH-MAX-LAYOVER-HRS.
023300     CALL "FLTRSRCH" USING FLT-SRCH-PARMS
023400                            FLT-CATALOG-TABLE
023500                            FLT-OUT-CMB-STACK-TABLE
023600                            FLT-OUT-CMB-RESULT-TABLE.
023700     IF  FLT-SRCH-STACK-FULL
023800         MOVE C-FLT004 TO WK-C-ABEND-CODE
023900         DISPLAY "FLTRDRV - SEARCH WORK STACK FULL, CODE "
024000                 WK-C-ABEND-CODE
024100         MOVE 8 TO WK-DRV-RC
024200     END-IF.
024300*================================================================*
024400 D099-RUN-OUTBOUND-SEARCH-EX.
024500*================================================================*
024600     EXIT.
024700
024800*----------------------------------------------------------------*
024900* BATCH FLOW STEP 2 - COMBINATION SEARCH, RETURN DIRECTION.
025000* SAME CATALOG, LAYOVER WINDOW AND BAG ELIGIBILITY, SEARCHED
025100* DESTINATION BACK TO ORIGIN.
025200*----------------------------------------------------------------*
025300 D100-RUN-RETURN-SEARCH.
025400*----------------------------------------------------------------*
025500     MOVE FLT-REQ-DESTINATION     TO FLT-SRCH-ORIGIN.
025600     MOVE FLT-REQ-ORIGIN          TO FLT-SRCH-DESTINATION.
025700     MOVE FLT-REQ-MIN-LAYOVER-HRS TO FLT-SRCH-MIN-LAYOVER-HRS.
025800     MOVE FLT-REQ-MAX-LAYOVER-HRS TO FLT-SRCH-MAX-LAYOVER-HRS.
025900     CALL "FLTRSRCH" USING FLT-SRCH-PARMS
026000                            FLT-CATALOG-TABLE
026100                            FLT-RET-CMB-STACK-TABLE
026200                            FLT-RET-CMB-RESULT-TABLE.
026300     IF  FLT-SRCH-STACK-FULL
026400         MOVE C-FLT004 TO WK-C-ABEND-CODE
026500         DISPLAY "FLTRDRV - SEARCH WORK STACK FULL, CODE "
026600                 WK-C-ABEND-CODE
026700         MOVE 8 TO WK-DRV-RC
026800     END-IF.
026900*================================================================*
027000 D199-RUN-RETURN-SEARCH-EX.
027100*================================================================*
027200     EXIT.
027300
027400*----------------------------------------------------------------*
027500* BATCH FLOW STEP 3 - TRIP ASSEMBLY.  ONE-WAY TAKES EVERY
027600* OUTBOUND COMBINATION AS ITS OWN TRIP.  ROUND TRIP CROSSES
027700* EVERY OUTBOUND COMBINATION WITH EVERY RETURN COMBINATION,
027800* RULE 8, KEEPING ONLY PAIRS WHERE THE RETURN LEAVES STRICTLY
027900* AFTER THE OUTBOUND ARRIVES.
028000*----------------------------------------------------------------*
028100 E000-PAIR-ROUND-TRIP.
028200*----------------------------------------------------------------*
028300     IF  FLT-REQ-IS-ROUNDTRIP
028400         PERFORM E100-PAIR-ONE-OUTBOUND
028500            THRU E199-PAIR-ONE-OUTBOUND-EX
028600               VARYING WK-OUT-SUB FROM 1 BY 1
028700                  UNTIL WK-OUT-SUB > FLT-OUT-CMB-RESULT-COUNT
028800     ELSE
028900         MOVE 0 TO WK-RET-SUB
029000         PERFORM E200-BUILD-ONE-WAY-TRIP
029100            THRU E299-BUILD-ONE-WAY-TRIP-EX
029200               VARYING WK-OUT-SUB FROM 1 BY 1
029300                  UNTIL WK-OUT-SUB > FLT-OUT-CMB-RESULT-COUNT
029400     END-IF.
029500*================================================================*
029600 E999-PAIR-ROUND-TRIP-EX.
029700*================================================================*
029800     EXIT.
029900
030000*----------------------------------------------------------------*
030100 E100-PAIR-ONE-OUTBOUND.
030200*----------------------------------------------------------------*
030300     PERFORM E110-PAIR-ONE-RETURN
030400        THRU E119-PAIR-ONE-RETURN-EX
030500           VARYING WK-RET-SUB FROM 1 BY 1
030600              UNTIL WK-RET-SUB > FLT-RET-CMB-RESULT-COUNT.
030700*================================================================*
030800 E199-PAIR-ONE-OUTBOUND-EX.
030900*================================================================*
031000     EXIT.
031100
031200*----------------------------------------------------------------*
031300* RULE 8 - ROUND-TRIP PAIRING.
031400*----------------------------------------------------------------*
031500 E110-PAIR-ONE-RETURN.
031600*----------------------------------------------------------------*
031700     IF  FLT-RET-CMB-R-FIRST-DEP-SEC (WK-RET-SUB)
031800            > FLT-OUT-CMB-R-LAST-ARR-SEC (WK-OUT-SUB)
031900         PERFORM F000-FILTER-AND-PRICE-TRIP
032000            THRU F999-FILTER-AND-PRICE-TRIP-EX
032100     END-IF.
032200*================================================================*
032300 E119-PAIR-ONE-RETURN-EX.
032400*================================================================*
032500     EXIT.
032600
032700*----------------------------------------------------------------*
032800 E200-BUILD-ONE-WAY-TRIP.
032900*----------------------------------------------------------------*
033000     PERFORM F000-FILTER-AND-PRICE-TRIP
033100        THRU F999-FILTER-AND-PRICE-TRIP-EX.
033200*================================================================*
033300 E299-BUILD-ONE-WAY-TRIP-EX.
033400*================================================================*
033500     EXIT.
033600
033700*----------------------------------------------------------------*
033800* BATCH FLOW STEPS 4 AND 5 FOR ONE CANDIDATE TRIP - BUILD ITS
033900* LEGS, RUN THE TRIP-LEVEL FILTERS, PRICE IT, THEN FILE IT INTO
034000* THE REPORT TABLE IF IT SURVIVES.  WK-RET-SUB = 0 MEANS THE
034100* TRIP HAS NO RETURN PART (ONE-WAY REQUEST).
034200*----------------------------------------------------------------*
034300 F000-FILTER-AND-PRICE-TRIP.
034400*----------------------------------------------------------------*
034500     SET FLT-TRP-LEG-IDX TO 1.
034600     MOVE 0  TO FLT-TRP-LEG-COUNT.
034700     MOVE 99 TO WK-MIN-BAGS-ALLOWED.
034800     SET WK-TRIP-IS-VALID TO TRUE.
034900
035000     PERFORM F100-COPY-ONE-OUTBOUND-LEG
035100        THRU F199-COPY-ONE-OUTBOUND-LEG-EX
035200           VARYING WK-LEG-SUB FROM 1 BY 1
035300              UNTIL WK-LEG-SUB >
035400                 FLT-OUT-CMB-R-LEG-COUNT (WK-OUT-SUB).
035500     MOVE FLT-TRP-LEG-COUNT TO FLT-TRP-OUT-LEG-COUNT.
035600
035700     IF  WK-RET-SUB > 0
035800         PERFORM F200-COPY-ONE-RETURN-LEG
035900            THRU F299-COPY-ONE-RETURN-LEG-EX
036000               VARYING WK-LEG-SUB FROM 1 BY 1
036100                  UNTIL WK-LEG-SUB >
036200                     FLT-RET-CMB-R-LEG-COUNT (WK-RET-SUB)
036300     END-IF.
036400
036500     MOVE FLT-REQ-BAGS          TO FLT-TRP-BAGS-COUNT.
036600     MOVE WK-MIN-BAGS-ALLOWED   TO FLT-TRP-BAGS-ALLOWED.
036700     MOVE FLT-TRP-LEG-ORIGIN (1)               TO FLT-TRP-ORIGIN.
036800     MOVE FLT-TRP-LEG-DEST (FLT-TRP-LEG-COUNT) TO
036900          FLT-TRP-DESTINATION.
037000
037100     IF  WK-TRIP-IS-VALID
037200         PERFORM F300-CHECK-TRIP-LIMITS
037300            THRU F399-CHECK-TRIP-LIMITS-EX
037400     END-IF.
037500
037600     IF  WK-TRIP-IS-VALID
037700         CALL "FLTRPRC" USING FLT-TRP-RECORD
037800         PERFORM F400-CHECK-MAX-PRICE
037900            THRU F499-CHECK-MAX-PRICE-EX
038000     END-IF.
038100
038200     IF  WK-TRIP-IS-VALID
038300         PERFORM F500-APPEND-TO-REPORT-TABLE
038400            THRU F599-APPEND-TO-REPORT-TABLE-EX
038500     END-IF.
038600*================================================================*
038700 F999-FILTER-AND-PRICE-TRIP-EX.
038800*================================================================*
038900     EXIT.
039000
039100*----------------------------------------------------------------*
039200 F100-COPY-ONE-OUTBOUND-LEG.
039300*----------------------------------------------------------------*
039400     SET FLT-TRP-LEG-IDX TO WK-LEG-SUB.
039500     SET FLT-CAT-IDX TO
039600         FLT-OUT-CMB-R-LEG-IDX (WK-OUT-SUB WK-LEG-SUB).
039700     PERFORM F150-COPY-CATALOG-LEG-TO-TRIP.
039800     ADD 1 TO FLT-TRP-LEG-COUNT.
039900*================================================================*
040000 F199-COPY-ONE-OUTBOUND-LEG-EX.
040100*================================================================*
040200     EXIT.
040300
040400*----------------------------------------------------------------*
040500 F150-COPY-CATALOG-LEG-TO-TRIP.
040600*----------------------------------------------------------------*
040700     MOVE FLT-CAT-FLIGHT-NO (FLT-CAT-IDX)
040800          TO FLT-TRP-LEG-FLIGHT-NO (FLT-TRP-LEG-IDX).
040900     MOVE FLT-CAT-ORIGIN (FLT-CAT-IDX)
041000          TO FLT-TRP-LEG-ORIGIN (FLT-TRP-LEG-IDX).
041100     MOVE FLT-CAT-DESTINATION (FLT-CAT-IDX)
041200          TO FLT-TRP-LEG-DEST (FLT-TRP-LEG-IDX).
041300     MOVE FLT-CAT-DEPARTURE (FLT-CAT-IDX)
041400          TO FLT-TRP-LEG-DEPARTURE (FLT-TRP-LEG-IDX).
041500     MOVE FLT-CAT-ARRIVAL (FLT-CAT-IDX)
041600          TO FLT-TRP-LEG-ARRIVAL (FLT-TRP-LEG-IDX).
041700     MOVE FLT-CAT-BASE-PRICE (FLT-CAT-IDX)
041800          TO FLT-TRP-LEG-BASE-PRICE (FLT-TRP-LEG-IDX).
041900     MOVE FLT-CAT-BAG-PRICE (FLT-CAT-IDX)
042000          TO FLT-TRP-LEG-BAG-PRICE (FLT-TRP-LEG-IDX).
042100     MOVE FLT-CAT-BAGS-ALLOWED (FLT-CAT-IDX)
042200          TO FLT-TRP-LEG-BAGS-ALWD (FLT-TRP-LEG-IDX).
042300     IF  FLT-CAT-BAGS-ALLOWED (FLT-CAT-IDX) < WK-MIN-BAGS-ALLOWED
042400         MOVE FLT-CAT-BAGS-ALLOWED (FLT-CAT-IDX)
042500              TO WK-MIN-BAGS-ALLOWED
042600     END-IF.
042700
042800*----------------------------------------------------------------*
042900 F200-COPY-ONE-RETURN-LEG.
043000*----------------------------------------------------------------*
043100     ADD 1 TO FLT-TRP-LEG-COUNT.
043200     SET FLT-TRP-LEG-IDX TO FLT-TRP-LEG-COUNT.
043300     SET FLT-CAT-IDX TO
043400         FLT-RET-CMB-R-LEG-IDX (WK-RET-SUB WK-LEG-SUB).
043500     PERFORM F150-COPY-CATALOG-LEG-TO-TRIP.
043600*================================================================*
043700 F299-COPY-ONE-RETURN-LEG-EX.
043800*================================================================*
043900     EXIT.
044000
044100*----------------------------------------------------------------*
044200* RULES 9 AND 10 - DEPARTURE/RETURN DATE AND MAX CONNECTIONS,
044300* CHECKED SEPARATELY FOR THE OUTBOUND AND THE RETURN PART.
044400*----------------------------------------------------------------*
044500 F300-CHECK-TRIP-LIMITS.
044600*----------------------------------------------------------------*
044700     IF  FLT-REQ-DEP-DATE-PRESENT
044800         MOVE FLT-REQ-DEP-CCYY TO FLT-CON-WANTED-CCYY
044900         MOVE FLT-REQ-DEP-MM   TO FLT-CON-WANTED-MM
045000         MOVE FLT-REQ-DEP-DD   TO FLT-CON-WANTED-DD
045100         MOVE FLT-CAT-DEP-CCYYMMDD
045200              (FLT-OUT-CMB-R-LEG-IDX (WK-OUT-SUB 1))
045300              TO FLT-CON-ACTUAL-CCYYMMDD
045400         SET FLT-CON-TEST-TRIP-DATE TO TRUE
045500         CALL "FLTRCON" USING FLT-CON-PARMS
045600         IF  FLT-CON-FAILED
045700             SET WK-TRIP-IS-REJECTED TO TRUE
045800         END-IF
045900     END-IF.
046000
046100     IF  WK-TRIP-IS-VALID AND WK-RET-SUB > 0
046200         AND FLT-REQ-RET-DATE-PRESENT
046300         MOVE FLT-REQ-RET-CCYY TO FLT-CON-WANTED-CCYY
046400         MOVE FLT-REQ-RET-MM   TO FLT-CON-WANTED-MM
046500         MOVE FLT-REQ-RET-DD   TO FLT-CON-WANTED-DD
046600         MOVE FLT-CAT-DEP-CCYYMMDD
046700              (FLT-RET-CMB-R-LEG-IDX (WK-RET-SUB 1))
046800              TO FLT-CON-ACTUAL-CCYYMMDD
046900         SET FLT-CON-TEST-TRIP-DATE TO TRUE
047000         CALL "FLTRCON" USING FLT-CON-PARMS
047100         IF  FLT-CON-FAILED
047200             SET WK-TRIP-IS-REJECTED TO TRUE
047300         END-IF
047400     END-IF.
047500
047600     IF  WK-TRIP-IS-VALID AND FLT-REQ-MAX-CONN-PRESENT
047700         MOVE FLT-OUT-CMB-R-LEG-COUNT (WK-OUT-SUB)
047800              TO FLT-CON-LEG-COUNT
047900         MOVE FLT-REQ-MAX-CONNECTIONS TO FLT-CON-MAX-CONNECTIONS
048000         SET FLT-CON-TEST-MAX-CONN TO TRUE
048100         CALL "FLTRCON" USING FLT-CON-PARMS
048200         IF  FLT-CON-FAILED
048300             SET WK-TRIP-IS-REJECTED TO TRUE
048400         END-IF
048500     END-IF.
048600
048700     IF  WK-TRIP-IS-VALID AND WK-RET-SUB > 0
048800         AND FLT-REQ-MAX-CONN-PRESENT
048900         MOVE FLT-RET-CMB-R-LEG-COUNT (WK-RET-SUB)
049000              TO FLT-CON-LEG-COUNT
049100         MOVE FLT-REQ-MAX-CONNECTIONS TO FLT-CON-MAX-CONNECTIONS
049200         SET FLT-CON-TEST-MAX-CONN TO TRUE
049300         CALL "FLTRCON" USING FLT-CON-PARMS
049400         IF  FLT-CON-FAILED
049500             SET WK-TRIP-IS-REJECTED TO TRUE
049600         END-IF
049700     END-IF.
049800*================================================================*
049900 F399-CHECK-TRIP-LIMITS-EX.
050000*================================================================*
050100     EXIT.
050200
050300*----------------------------------------------------------------*
050400* RULE 11 - MAX PRICE, CHECKED AFTER FLTRPRC HAS PRICED THE
050500* TRIP.
050600*----------------------------------------------------------------*
050700 F400-CHECK-MAX-PRICE.
050800*----------------------------------------------------------------*
050900     IF  FLT-REQ-MAX-PRICE-PRESENT
051000         MOVE FLT-TRP-TOTAL-PRICE TO FLT-CON-TOTAL-PRICE
051100         MOVE FLT-REQ-MAX-PRICE   TO FLT-CON-MAX-PRICE
051200         SET FLT-CON-TEST-MAX-PRICE TO TRUE
051300         CALL "FLTRCON" USING FLT-CON-PARMS
051400         IF  FLT-CON-FAILED
051500             SET WK-TRIP-IS-REJECTED TO TRUE
051600         END-IF
051700     END-IF.
051800*================================================================*
051900 F499-CHECK-MAX-PRICE-EX.
052000*================================================================*
052100     EXIT.
052200
052300*----------------------------------------------------------------*
052400 F500-APPEND-TO-REPORT-TABLE.
052500*----------------------------------------------------------------*
052600     IF  FLT-RPT-COUNT NOT < 100
052700         DISPLAY "FLTRDRV - REPORT TABLE FULL, TRIP DROPPED"
052800     ELSE
052900         ADD 1 TO FLT-RPT-COUNT
053000         SET FLT-RPT-IDX TO FLT-RPT-COUNT
053100         MOVE FLT-TRP-RECORD TO FLT-RPT-TRIP (FLT-RPT-IDX)
053200     END-IF.
053300*================================================================*
053400 F599-APPEND-TO-REPORT-TABLE-EX.
053500*================================================================*
053600     EXIT.
053700
053800*----------------------------------------------------------------*
053900* BATCH FLOW STEP 5 (REPORT HALF) - SORT AND WRITE THE FULL
054000* RESULT SET.
054100*----------------------------------------------------------------*
054200 G000-RUN-REPORT.
054300*----------------------------------------------------------------*
054400     CALL "FLTRRPT" USING FLT-RPT-TABLE.
054500     IF  U0-ON
054600         MOVE FLT-RPT-COUNT TO WK-DRV-RC
054700         DISPLAY "FLTRDRV - TRIPS FILED FOR REPORT - "
054800                 WK-DRV-RC-X
054900     END-IF.
055000*================================================================*
055100 G099-RUN-REPORT-EX.
055200*================================================================*
055300     EXIT.
055400
055500*----------------------------------------------------------------*
055600 Z000-END-PROGRAM-ROUTINE.
055700*----------------------------------------------------------------*
055800     IF  WK-C-SUCCESSFUL OR WK-C-END-OF-FILE
055900         CLOSE FLT-REQ-FILE
056000     END-IF.
056100*================================================================*
056200 Z999-END-PROGRAM-ROUTINE-EX.
056300*================================================================*
056400     EXIT.
