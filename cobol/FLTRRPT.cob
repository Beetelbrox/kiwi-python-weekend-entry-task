000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTRRPT.
000500 AUTHOR.         V B TAN.
000600 INSTALLATION.   ROUTE PLANNING SYSTEMS.
000700 DATE-WRITTEN.   03 MAY 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE TAKES THE FULL TABLE OF PRICED
001200*               TRIPS FOR THE RUN, PUTS THEM IN PRICE ORDER
001300*               (CHEAPEST FIRST, TIES BROKEN BY THE EARLIER
001400*               OUTBOUND DEPARTURE) AND WRITES THE TRIPS FILE -
001500*               ONE SUMMARY LINE PER TRIP FOLLOWED BY ONE ECHO
001600*               LINE PER LEG - THEN A TRAILING COUNT LINE.  THE
001700*               TABLE IS SMALL ENOUGH THAT A HAND-ROLLED BUBBLE
001800*               SORT IN WORKING STORAGE IS USED RATHER THAN A
001900*               JCL/PROCEDURE SORT STEP.
002000*
002100*    CALLED BY :    FLTRDRV
002200*
002300*================================================================*
002400* HISTORY OF MODIFICATION:
002500*================================================================*
002600* 03/05/1989 VBT - CREATED.                                       VBT8905 
002700* 22/11/1998 VBT - Y2K REVIEW - NO DATE ARITHMETIC IN THIS        VBT9811 
002800*                  PROGRAM, NO CHANGE REQUIRED.
002900* 19/09/2005 RKM - TIE-BREAK ON OUTBOUND DEPARTURE ADDED TO THE   RKM0509 
003000*                  SORT COMPARE - TWO SAME-PRICE TRIPS WERE
003100*                  COMING OUT IN CATALOG ORDER INSTEAD OF
003200*                  DEPARTURE ORDER, WHICH CONFUSED THE HELP DESK.
003300* 02/03/2006 RKM - TRIP SUMMARY LINE NOW CARRIES BAGS-ALLOWED AND RKM0603 
003400*                  BAGS-COUNT, AND EACH LEG LINE NOW CARRIES THE
003500*                  BASE FARE, BAG FEE AND BAGS-ALLOWED OF THAT
003600*                  LEG - THE HELP DESK COULD NOT RECONCILE A
003700*                  TRIP'S TOTAL PRICE AGAINST ITS LEGS WITHOUT
003800*                  GOING BACK TO THE FLIGHTS FILE.
003900*----------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                      ON STATUS IS U0-ON
004800                      OFF STATUS IS U0-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT FLT-TRP-FILE     ASSIGN TO TRIPS
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS WK-C-FILE-STATUS.
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  FLT-TRP-FILE
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS FLT-TRP-LINE.
006200 01  FLT-TRP-LINE.
006300     05  FLT-TRP-LINE-TEXT          PIC X(120).
006400     05  FILLER                     PIC X(12).
006500
006600*************************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                    PIC X(24) VALUE
007000     "** PROGRAM FLTRRPT   **".
007100
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300     COPY FLTCOM.
007400
007500 01  WK-SORT-WORK-AREA.
007600     05  WK-SORT-I                 PIC 9(04) COMP VALUE 0.
007700     05  WK-SORT-J                 PIC 9(04) COMP VALUE 0.
007800     05  WK-SORT-PASS-ED           PIC 9(04) VALUE 0.
007900     05  WK-RPT-SWAP-AREA          PIC X(300) VALUE SPACES.
008000 01  WK-SORT-PASS-X REDEFINES WK-SORT-PASS-ED PIC X(04).
008100
008200 01  WK-RPT-TRIP-SEQ               PIC 9(04) COMP VALUE 0.
008300 01  WK-RPT-TRIP-SEQ-X REDEFINES WK-RPT-TRIP-SEQ PIC X(02).
008400
008500 01  WK-RPT-LINE.
008600     05  WK-RPT-LINE-TEXT           PIC X(120) VALUE SPACES.
008700     05  FILLER                     PIC X(12) VALUE SPACES.
008800 01  WK-RPT-LINE-PARTS REDEFINES WK-RPT-LINE.
008900     05  WK-RPT-LINE-LABEL          PIC X(20).
009000     05  WK-RPT-LINE-VALUE          PIC X(112).
009100
009200 01  WK-RPT-ED-AREA.
009300     05  WK-RPT-SEQ-ED              PIC ZZZ9.
009400     05  WK-RPT-PRICE-ED            PIC $$$,$$9.99.
009500     05  WK-RPT-DAYS-ED             PIC ZZ9.
009600     05  WK-RPT-HH-ED               PIC Z9.
009700     05  WK-RPT-MI-ED               PIC Z9.
009800     05  WK-RPT-SS-ED               PIC Z9.
009900     05  WK-RPT-BAGS-ALWD-ED        PIC Z9.
010000     05  WK-RPT-BAGS-CNT-ED         PIC Z9.
010100     05  WK-RPT-BASE-PRICE-ED       PIC $$,$$9.99.
010200     05  WK-RPT-BAG-PRICE-ED        PIC $$9.99.
010300     05  WK-RPT-COUNT-ED            PIC ZZZ9.
010400
010500 LINKAGE SECTION.
010600*****************
010700     COPY FLTRPT.
010800
010900****************************************************
011000 PROCEDURE DIVISION USING FLT-RPT-TABLE.
011100****************************************************
011200 MAIN-MODULE.
011300     PERFORM A000-OPEN-TRIPS-FILE
011400        THRU A099-OPEN-TRIPS-FILE-EX.
011500     IF  WK-C-SUCCESSFUL
011600         PERFORM B000-SORT-TRIPS
011700            THRU B999-SORT-TRIPS-EX
011800         PERFORM C000-WRITE-ALL-TRIPS
011900            THRU C999-WRITE-ALL-TRIPS-EX
012000         PERFORM D000-WRITE-TRAILER
012100            THRU D999-WRITE-TRAILER-EX
012200     END-IF.
012300     PERFORM Z000-END-PROGRAM-ROUTINE
012400        THRU Z999-END-PROGRAM-ROUTINE-EX.
012500     GOBACK.
012600
012700*----------------------------------------------------------------*
012800 A000-OPEN-TRIPS-FILE.
012900*----------------------------------------------------------------*
013000     OPEN OUTPUT FLT-TRP-FILE.
013100     IF  NOT WK-C-SUCCESSFUL
013200         DISPLAY "FLTRRPT - UNABLE TO OPEN TRIPS FILE, STATUS "
013300                 WK-C-FILE-STATUS
013400     END-IF.
013500*================================================================*
013600 A099-OPEN-TRIPS-FILE-EX.
013700*================================================================*
013800     EXIT.
013900
014000*----------------------------------------------------------------*
014100* RULE 14 - ORDERING.  ASCENDING TOTAL PRICE; TIES BROKEN BY
014200* ASCENDING OUTBOUND-DEPARTURE ELAPSED SECONDS.  A BUBBLE SORT
014300* IS PLENTY FOR A TABLE THIS SIZE (AT MOST 100 TRIPS).
014400*----------------------------------------------------------------*
014500 B000-SORT-TRIPS.
014600*----------------------------------------------------------------*
014700     PERFORM B100-SORT-ONE-PASS
014800        THRU B199-SORT-ONE-PASS-EX
014900           VARYING WK-SORT-I FROM FLT-RPT-COUNT BY -1
015000              UNTIL WK-SORT-I NOT > 1.
015100*================================================================*
015200 B999-SORT-TRIPS-EX.
015300*================================================================*
015400     EXIT.
015500
015600*----------------------------------------------------------------*
015700 B100-SORT-ONE-PASS.
015800*----------------------------------------------------------------*
015900     IF  U0-ON
016000         MOVE WK-SORT-I TO WK-SORT-PASS-ED
016100         DISPLAY "FLTRRPT - SORT PASS BOUND " WK-SORT-PASS-X
016200     END-IF.
016300     PERFORM B200-COMPARE-AND-SWAP
016400        THRU B299-COMPARE-AND-SWAP-EX
016500           VARYING WK-SORT-J FROM 1 BY 1
016600              UNTIL WK-SORT-J NOT < WK-SORT-I.
016700*================================================================*
016800 B199-SORT-ONE-PASS-EX.
016900*================================================================*
017000     EXIT.
017100
017200*----------------------------------------------------------------*
017300 B200-COMPARE-AND-SWAP.
017400*----------------------------------------------------------------*
017500     IF  FLT-RPT-TOTAL-PRICE (WK-SORT-J) >
017600            FLT-RPT-TOTAL-PRICE (WK-SORT-J + 1)
017700         OR (FLT-RPT-TOTAL-PRICE (WK-SORT-J) =
017800                FLT-RPT-TOTAL-PRICE (WK-SORT-J + 1)
017900             AND FLT-RPT-OUT-DEP-SECONDS (WK-SORT-J) >
018000                FLT-RPT-OUT-DEP-SECONDS (WK-SORT-J + 1))
018100         MOVE FLT-RPT-TRIP (WK-SORT-J)     TO WK-RPT-SWAP-AREA
018200         MOVE FLT-RPT-TRIP (WK-SORT-J + 1) TO FLT-RPT-TRIP
018300                                               (WK-SORT-J)
018400         MOVE WK-RPT-SWAP-AREA TO FLT-RPT-TRIP (WK-SORT-J + 1)
018500     END-IF.
018600*================================================================*
018700 B299-COMPARE-AND-SWAP-EX.
018800*================================================================*
018900     EXIT.
019000
019100*----------------------------------------------------------------*
019200 C000-WRITE-ALL-TRIPS.
019300*----------------------------------------------------------------*
019400     MOVE 0 TO WK-RPT-TRIP-SEQ.
019500     PERFORM C100-WRITE-ONE-TRIP
019600        THRU C199-WRITE-ONE-TRIP-EX
019700           VARYING FLT-RPT-IDX FROM 1 BY 1
019800              UNTIL FLT-RPT-IDX > FLT-RPT-COUNT.
019900*================================================================*
020000 C999-WRITE-ALL-TRIPS-EX.
020100*================================================================*
020200     EXIT.
020300
020400*----------------------------------------------------------------*
020500 C100-WRITE-ONE-TRIP.
020600*----------------------------------------------------------------*
020700     ADD 1 TO WK-RPT-TRIP-SEQ.
020800     MOVE WK-RPT-TRIP-SEQ                  TO WK-RPT-SEQ-ED.
020900     MOVE FLT-RPT-TOTAL-PRICE (FLT-RPT-IDX) TO WK-RPT-PRICE-ED.
021000     MOVE FLT-RPT-TRAVEL-DAYS (FLT-RPT-IDX) TO WK-RPT-DAYS-ED.
021100     MOVE FLT-RPT-TRAVEL-HH (FLT-RPT-IDX)   TO WK-RPT-HH-ED.
021200     MOVE FLT-RPT-TRAVEL-MI (FLT-RPT-IDX)   TO WK-RPT-MI-ED.
021300     MOVE FLT-RPT-TRAVEL-SS (FLT-RPT-IDX)   TO WK-RPT-SS-ED.
021400     MOVE FLT-RPT-BAGS-ALLOWED (FLT-RPT-IDX)
021500          TO WK-RPT-BAGS-ALWD-ED.
021600     MOVE FLT-RPT-BAGS-COUNT (FLT-RPT-IDX)
021700          TO WK-RPT-BAGS-CNT-ED.
021800     MOVE SPACES TO WK-RPT-LINE.
021900     STRING "TRIP " WK-RPT-SEQ-ED " "
022000            FLT-RPT-ORIGIN (FLT-RPT-IDX) "-"
022100            FLT-RPT-DESTINATION (FLT-RPT-IDX)
022200            "  BAGS-ALLOWED " WK-RPT-BAGS-ALWD-ED
022300            "  BAGS-COUNT " WK-RPT-BAGS-CNT-ED
022400            "  PRICE " WK-RPT-PRICE-ED
022500            "  TIME " WK-RPT-DAYS-ED "D" WK-RPT-HH-ED "H"
022600            WK-RPT-MI-ED "M" WK-RPT-SS-ED "S"
022700            DELIMITED BY SIZE INTO WK-RPT-LINE-TEXT.
022800     WRITE FLT-TRP-LINE FROM WK-RPT-LINE.
022900     IF  U0-ON
023000         DISPLAY "FLTRRPT - WROTE TRIP SEQ " WK-RPT-TRIP-SEQ-X
023100     END-IF.
023200     PERFORM C200-WRITE-TRIP-LEGS
023300        THRU C299-WRITE-TRIP-LEGS-EX.
023400*================================================================*
023500 C199-WRITE-ONE-TRIP-EX.
023600*================================================================*
023700     EXIT.
023800
023900*----------------------------------------------------------------*
024000 C200-WRITE-TRIP-LEGS.
024100*----------------------------------------------------------------*
024200     PERFORM C210-WRITE-ONE-LEG
024300        THRU C219-WRITE-ONE-LEG-EX
024400           VARYING FLT-RPT-LEG-IDX FROM 1 BY 1
024500              UNTIL FLT-RPT-LEG-IDX >
024600                 FLT-RPT-LEG-COUNT (FLT-RPT-IDX).
024700*================================================================*
024800 C299-WRITE-TRIP-LEGS-EX.
024900*================================================================*
025000     EXIT.
025100
025200*----------------------------------------------------------------*
025300 C210-WRITE-ONE-LEG.
025400*----------------------------------------------------------------*
025500     MOVE FLT-RPT-LEG-BASE-PRICE (FLT-RPT-IDX FLT-RPT-LEG-IDX)
025600          TO WK-RPT-BASE-PRICE-ED.
025700     MOVE FLT-RPT-LEG-BAG-PRICE (FLT-RPT-IDX FLT-RPT-LEG-IDX)
025800          TO WK-RPT-BAG-PRICE-ED.
025900     MOVE FLT-RPT-LEG-BAGS-ALWD (FLT-RPT-IDX FLT-RPT-LEG-IDX)
026000          TO WK-RPT-BAGS-ALWD-ED.
026100     MOVE SPACES TO WK-RPT-LINE.
026200     STRING "    LEG "
026300            FLT-RPT-LEG-FLIGHT-NO (FLT-RPT-IDX FLT-RPT-LEG-IDX)
026400            " " FLT-RPT-LEG-ORIGIN (FLT-RPT-IDX FLT-RPT-LEG-IDX)
026500            "-" FLT-RPT-LEG-DEST (FLT-RPT-IDX FLT-RPT-LEG-IDX)
026600            " DEP " FLT-RPT-LEG-DEPARTURE
026700                    (FLT-RPT-IDX FLT-RPT-LEG-IDX)
026800            " ARR " FLT-RPT-LEG-ARRIVAL
026900                    (FLT-RPT-IDX FLT-RPT-LEG-IDX)
027000            " BASE " WK-RPT-BASE-PRICE-ED
027100            " BAGFEE " WK-RPT-BAG-PRICE-ED
027200            " BAGS-ALLOWED " WK-RPT-BAGS-ALWD-ED
027300            DELIMITED BY SIZE INTO WK-RPT-LINE-TEXT.
027400     WRITE FLT-TRP-LINE FROM WK-RPT-LINE.
027500*================================================================*
027600 C219-WRITE-ONE-LEG-EX.
027700*================================================================*
027800     EXIT.
027900
028000*----------------------------------------------------------------*
028100 D000-WRITE-TRAILER.
028200*----------------------------------------------------------------*
028300     MOVE FLT-RPT-COUNT TO WK-RPT-COUNT-ED.
028400     MOVE SPACES TO WK-RPT-LINE.
028500     MOVE "TOTAL TRIPS FOUND - " TO WK-RPT-LINE-LABEL.
028600     MOVE WK-RPT-COUNT-ED          TO WK-RPT-LINE-VALUE.
028700     WRITE FLT-TRP-LINE FROM WK-RPT-LINE.
028800*================================================================*
028900 D999-WRITE-TRAILER-EX.
029000*================================================================*
029100     EXIT.
029200
029300*----------------------------------------------------------------*
029400 Z000-END-PROGRAM-ROUTINE.
029500*----------------------------------------------------------------*
029600     IF  WK-C-SUCCESSFUL
029700         CLOSE FLT-TRP-FILE
029800     END-IF.
029900*================================================================*
030000 Z999-END-PROGRAM-ROUTINE-EX.
030100*================================================================*
030200     EXIT.
