000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTRDAT.
000500 AUTHOR.         V B TAN.
000600 INSTALLATION.   ROUTE PLANNING SYSTEMS.
000700 DATE-WRITTEN.   14 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE CONVERTS A DECOMPOSED CCYYMMDD /
001200*               HHMMSS TIMESTAMP TO AN ELAPSED-SECONDS SERIAL
001300*               SO THAT THE CALLING PROGRAM CAN SUBTRACT TWO
001400*               TIMESTAMPS BY PLAIN ARITHMETIC WITHOUT HAND
001500*               BORROWING ACROSS MONTH, YEAR OR LEAP YEAR
001600*               BOUNDARIES.  THE GREGORIAN DAY COUNT USES THE
001700*               STANDARD 365/4/100/400 RULE - NO CALENDAR
001800*               TABLE LOOKUP OF ACTUAL DATES IS NEEDED.
001900*
002000*    CALLED BY :    FLTRCON  (LAYOVER WINDOW CHECK)
002100*                   FLTRPRC  (ROUTE / TRIP DURATION)
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* 14/03/1989 VBT - CREATED.                                       VBT8903 
002700* 22/11/1998 VBT - Y2K REVIEW.  CCYY IS FOUR DIGITS THROUGHOUT;   VBT9811 
002800*                  NO WINDOWING OF A TWO-DIGIT YEAR IS DONE.
002900* 03/02/2003 RKM - FLT004 RAISED INSTEAD OF ABENDING WHEN THE     RKM0302 
003000*                  MONTH OR DAY IS OUT OF RANGE, SO A CALLER
003100*                  CAN REJECT ONE BAD RECORD WITHOUT LOSING THE
003200*                  REST OF THE RUN.
003300*----------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   UPSI-0 IS UPSI-SWITCH-0
004100                      ON STATUS IS U0-ON
004200                      OFF STATUS IS U0-OFF.
004300 DATA DIVISION.
004400***************
004500 WORKING-STORAGE SECTION.
004600*************************
004700 01  FILLER                    PIC X(24) VALUE
004800     "** PROGRAM FLTRDAT   **".
004900
005000* ------------------ PROGRAM WORKING STORAGE -------------------*
005100     COPY FLTCOM.
005200
005300*-----------------------------------------------------------*
005400* DECOMPOSED TIMESTAMP WORK AREA.
005500*-----------------------------------------------------------*
005600 01  WK-TS-CCYYMMDD                PIC 9(08).
005700 01  WK-TS-YMD REDEFINES WK-TS-CCYYMMDD.
005800     05  WK-TS-CCYY                PIC 9(04).
005900     05  WK-TS-CCYY-R REDEFINES WK-TS-CCYY.
006000         07  WK-TS-CENTURY           PIC 9(02).
006100         07  WK-TS-YY                PIC 9(02).
006200     05  WK-TS-MM                  PIC 9(02).
006300     05  WK-TS-DD                  PIC 9(02).
006400
006500 01  WK-TS-HHMMSS                  PIC 9(06).
006600 01  WK-TS-HMS REDEFINES WK-TS-HHMMSS.
006700     05  WK-TS-HH                  PIC 9(02).
006800     05  WK-TS-MI                  PIC 9(02).
006900     05  WK-TS-SS                  PIC 9(02).
007000
007100*-----------------------------------------------------------*
007200* CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR.
007300*-----------------------------------------------------------*
007400 01  WK-MONTH-TABLE-LITERAL.
007500     05  FILLER                    PIC X(36) VALUE
007600         "000031059090120151181212243273304334".
007700 01  WK-MONTH-TABLE REDEFINES WK-MONTH-TABLE-LITERAL.
007800     05  WK-MONTH-CUM-DAYS         PIC 9(03) OCCURS 12 TIMES.
007900
008000 01  WK-WORK-AREA.
008100     05  WK-PRIOR-YEARS            PIC 9(07) COMP VALUE 0.
008200     05  WK-DAYS-FROM-YEARS        PIC 9(07) COMP VALUE 0.
008300     05  WK-DAYS-BEFORE-MONTH      PIC 9(03) COMP VALUE 0.
008400     05  WK-SERIAL-DAYS            PIC 9(07) COMP VALUE 0.
008500     05  WK-DIV-BY-4               PIC 9(07) COMP VALUE 0.
008600     05  WK-DIV-BY-100             PIC 9(07) COMP VALUE 0.
008700     05  WK-DIV-BY-400             PIC 9(07) COMP VALUE 0.
008800     05  WK-REM-BY-4               PIC 9(07) COMP VALUE 0.
008900     05  WK-REM-BY-100             PIC 9(07) COMP VALUE 0.
009000     05  WK-REM-BY-400             PIC 9(07) COMP VALUE 0.
009100     05  WK-LEAP-YEAR-SW           PIC X(01) VALUE "N".
009200         88  WK-IS-LEAP-YEAR              VALUE "Y".
009300
009400 LINKAGE SECTION.
009500*****************
009600     COPY FLTDAT.
009700
009800****************************************************
009900 PROCEDURE DIVISION USING FLT-DAT-LINKAGE.
010000****************************************************
010100 MAIN-MODULE.
010200     PERFORM A000-VALIDATE-RANGES
010300        THRU A099-VALIDATE-RANGES-EX.
010400     IF  FLT-DAT-OUT-VALID
010500         PERFORM B000-COMPUTE-ELAPSED-SECONDS
010600            THRU B999-COMPUTE-ELAPSED-SECONDS-EX
010700     END-IF.
010800     GOBACK.
010900
011000*----------------------------------------------------------------*
011100 A000-VALIDATE-RANGES.
011200*----------------------------------------------------------------*
011300     MOVE "Y"                    TO FLT-DAT-OUT-STATUS.
011400     MOVE FLT-DAT-IN-CCYYMMDD    TO WK-TS-CCYYMMDD.
011500     MOVE FLT-DAT-IN-HHMMSS      TO WK-TS-HHMMSS.
011600     IF  WK-TS-MM < 1 OR WK-TS-MM > 12
011700         OR WK-TS-DD < 1 OR WK-TS-DD > 31
011800         OR WK-TS-HH > 23
011900         OR WK-TS-MI > 59
012000         OR WK-TS-SS > 59
012100         MOVE "N"                TO FLT-DAT-OUT-STATUS
012200         MOVE +0                 TO FLT-DAT-OUT-SECONDS
012300     END-IF.
012400*================================================================*
012500 A099-VALIDATE-RANGES-EX.
012600*================================================================*
012700     EXIT.
012800
012900*----------------------------------------------------------------*
013000 B000-COMPUTE-ELAPSED-SECONDS.
013100*----------------------------------------------------------------*
013200     PERFORM C000-TEST-LEAP-YEAR THRU C999-TEST-LEAP-YEAR-EX.
013300
013400     SUBTRACT 1 FROM WK-TS-CCYY GIVING WK-PRIOR-YEARS.
013500     DIVIDE WK-PRIOR-YEARS BY 4   GIVING WK-DIV-BY-4
013600                                  REMAINDER WK-REM-BY-4.
013700     DIVIDE WK-PRIOR-YEARS BY 100 GIVING WK-DIV-BY-100
013800                                  REMAINDER WK-REM-BY-100.
013900     DIVIDE WK-PRIOR-YEARS BY 400 GIVING WK-DIV-BY-400
014000                                  REMAINDER WK-REM-BY-400.
014100
014200     COMPUTE WK-DAYS-FROM-YEARS =
014300           (365 * WK-PRIOR-YEARS) + WK-DIV-BY-4
014400         - WK-DIV-BY-100 + WK-DIV-BY-400.
014500
014600     MOVE WK-MONTH-CUM-DAYS (WK-TS-MM) TO WK-DAYS-BEFORE-MONTH.
014700     IF  WK-IS-LEAP-YEAR AND WK-TS-MM > 2
014800         ADD 1 TO WK-DAYS-BEFORE-MONTH
014900     END-IF.
015000
015100     COMPUTE WK-SERIAL-DAYS =
015200           WK-DAYS-FROM-YEARS + WK-DAYS-BEFORE-MONTH
015300         + WK-TS-DD.
015400
015500     COMPUTE FLT-DAT-OUT-SECONDS =
015600           (WK-SERIAL-DAYS * 86400)
015700         + (WK-TS-HH * 3600) + (WK-TS-MI * 60) + WK-TS-SS.
015800*================================================================*
015900 B999-COMPUTE-ELAPSED-SECONDS-EX.
016000*================================================================*
016100     EXIT.
016200
016300*----------------------------------------------------------------*
016400 C000-TEST-LEAP-YEAR.
016500*----------------------------------------------------------------*
016600     MOVE "N" TO WK-LEAP-YEAR-SW.
016700     DIVIDE WK-TS-CCYY BY 4   GIVING WK-DIV-BY-4
016800                              REMAINDER WK-REM-BY-4.
016900     DIVIDE WK-TS-CCYY BY 100 GIVING WK-DIV-BY-100
017000                              REMAINDER WK-REM-BY-100.
017100     DIVIDE WK-TS-CCYY BY 400 GIVING WK-DIV-BY-400
017200                              REMAINDER WK-REM-BY-400.
017300     IF  WK-REM-BY-4 = 0
017400         IF  WK-REM-BY-100 NOT = 0
017500             MOVE "Y" TO WK-LEAP-YEAR-SW
017600         ELSE
017700             IF  WK-REM-BY-400 = 0
017800                 MOVE "Y" TO WK-LEAP-YEAR-SW
017900             END-IF
018000         END-IF
018100     END-IF.
018200*================================================================*
018300 C999-TEST-LEAP-YEAR-EX.
018400*================================================================*
018500     EXIT.
