000100*-----------------------------------------------------------*
000200* FLTCAT.cpy
000300*-----------------------------------------------------------*
000400* IN-MEMORY FLIGHT CATALOG - THE VALIDATED, BAG-ELIGIBLE
000500* FLIGHTS FROM THE INPUT FILE, HELD IN THE ORDER THEY WERE
000600* READ.  FLTRLOAD BUILDS THIS TABLE ONCE; FLTRSRCH, FLTRCON
000700* AND FLTRPRC ALL SCAN IT BY ORIGIN RATHER THAN RE-READING THE
000800* FLIGHTS FILE.  THE ORIGIN SCAN NATURALLY PRESERVES FILE
000900* ORDER WITHIN AN ORIGIN GROUP SINCE THE TABLE ITSELF IS NEVER
001000* RE-SORTED.
001100*-----------------------------------------------------------*
001200* 14/03/1989 VBT - CREATED.                                       VBT8903 
001300* 11/05/2002 RKM - ADDED THE PRE-COMPUTED ELAPSED-SECONDS         RKM0205 
001400*                  FIELDS SO THE LAYOVER AND DURATION CHECKS
001500*                  DO NOT RECOMPUTE THE SAME DATE ARITHMETIC
001600*                  ON EVERY CANDIDATE LEG.
001700* 19/04/1989 VBT - ADDED THE RAW DEPARTURE/ARRIVAL STRINGS TO     VBT8904 
001800*                  THE CATALOG ENTRY SO A LEG CAN BE ECHOED ON
001900*                  THE TRIPS REPORT WITHOUT REREADING THE
002000*                  FLIGHTS FILE.
002100*-----------------------------------------------------------*
002200 01  FLT-CATALOG-TABLE.
002300     05  FLT-CAT-COUNT              PIC 9(04) COMP VALUE 0.
002400     05  FLT-CAT-ENTRY OCCURS 500 TIMES
002500            INDEXED BY FLT-CAT-IDX.
002600         07  FLT-CAT-FLIGHT-NO       PIC X(08).
002700         07  FLT-CAT-ORIGIN          PIC X(03).
002800         07  FLT-CAT-DESTINATION     PIC X(03).
002900         07  FLT-CAT-DEPARTURE       PIC X(19).
003000         07  FLT-CAT-ARRIVAL         PIC X(19).
003100         07  FLT-CAT-DEP-CCYYMMDD    PIC 9(08).
003200         07  FLT-CAT-DEP-HHMMSS      PIC 9(06).
003300         07  FLT-CAT-ARR-CCYYMMDD    PIC 9(08).
003400         07  FLT-CAT-ARR-HHMMSS      PIC 9(06).
003500         07  FLT-CAT-DEP-SECONDS     PIC S9(09) COMP.
003600         07  FLT-CAT-ARR-SECONDS     PIC S9(09) COMP.
003700         07  FLT-CAT-BASE-PRICE      PIC S9(05)V99 COMP-3.
003800         07  FLT-CAT-BAG-PRICE       PIC S9(03)V99 COMP-3.
003900         07  FLT-CAT-BAGS-ALLOWED    PIC 9(02).
004000         07  FILLER                 PIC X(10).
