000100*-----------------------------------------------------------*
000200* FLTCNP.cpy
000300*-----------------------------------------------------------*
000400* LINKAGE RECORD FOR CALL "FLTRCON" - ONE ELIGIBILITY TEST PER
000500* CALL, SELECTED BY FLT-CON-TEST-CODE.  SHARED BY EVERY CALLER
000600* (FLTRSRCH BUILDS TEST CODE 02 ITSELF; FLTRDRV BUILDS TEST
000700* CODES 03/04/05) SO THE PARAMETER SHAPE NEVER DRIFTS AWAY FROM
000800* WHAT FLTRCON ACTUALLY READS.
000900*-----------------------------------------------------------*
001000* 19/04/1989 VBT - CREATED.                                       VBT8904 
001100* 30/07/2001 RKM - ADDED THE TRIP-DATE FIELDS FOR TEST CODE 03.   RKM0107 
001200* 03/02/2003 RKM - ADDED THE MAX-CONNECTIONS AND MAX-PRICE        RKM0302 
001300*                  FIELDS FOR TEST CODES 04 AND 05.
001400* 14/08/2003 RKM - ADDED THE CCYY/MM/DD BREAKDOWN OF THE WANTED   RKM0308 
001500*                  DATE TO MATCH THE ACTUAL-DATE BREAKDOWN - THE
001600*                  CALLER BUILDS THE WANTED DATE FROM THREE
001700*                  SEPARATE REQUEST FIELDS AND HAD NO CLEAN WAY
001800*                  TO PACK THEM WITHOUT IT.
001900* 12/08/2006 RKM - DROPPED TEST CODE 01 (BAG CAPACITY) AND ITS    RKM0608 
002000*                  FLT-CON-LEG-BAGS-ALLOWED/FLT-CON-REQ-BAGS
002100*                  FIELDS - NO CALLER EVER SET FLT-CON-TEST-BAGS,
002200*                  SO THE TEST NEVER RAN.  RULE 5 REMAINS
002300*                  ENFORCED BY FLTRLOAD'S CATALOG-LOAD-TIME
002400*                  BAG PRE-FILTER.
002500*-----------------------------------------------------------*
002600 01  FLT-CON-PARMS.
002700     05  FLT-CON-TEST-CODE         PIC 9(02).
002800         88  FLT-CON-TEST-LAYOVER           VALUE 02.
002900         88  FLT-CON-TEST-TRIP-DATE         VALUE 03.
003000         88  FLT-CON-TEST-MAX-CONN          VALUE 04.
003100         88  FLT-CON-TEST-MAX-PRICE         VALUE 05.
003200     05  FLT-CON-RESULT            PIC X(01).
003300         88  FLT-CON-PASSED                 VALUE "Y".
003400         88  FLT-CON-FAILED                 VALUE "N".
003500*        --- LAYOVER WINDOW (TEST 02) -------------------------
003600     05  FLT-CON-PRIOR-ARR-CCYYMMDD PIC 9(08).
003700     05  FLT-CON-PRIOR-ARR-YMD REDEFINES
003800            FLT-CON-PRIOR-ARR-CCYYMMDD.
003900         07  FLT-CON-PRIOR-ARR-CCYY  PIC 9(04).
004000         07  FLT-CON-PRIOR-ARR-MM    PIC 9(02).
004100         07  FLT-CON-PRIOR-ARR-DD    PIC 9(02).
004200     05  FLT-CON-PRIOR-ARR-HHMMSS  PIC 9(06).
004300     05  FLT-CON-NEXT-DEP-CCYYMMDD PIC 9(08).
004400     05  FLT-CON-NEXT-DEP-YMD REDEFINES
004500            FLT-CON-NEXT-DEP-CCYYMMDD.
004600         07  FLT-CON-NEXT-DEP-CCYY   PIC 9(04).
004700         07  FLT-CON-NEXT-DEP-MM     PIC 9(02).
004800         07  FLT-CON-NEXT-DEP-DD     PIC 9(02).
004900     05  FLT-CON-NEXT-DEP-HHMMSS   PIC 9(06).
005000     05  FLT-CON-MIN-LAYOVER-HRS   PIC 9(02).
005100     05  FLT-CON-MAX-LAYOVER-HRS   PIC 9(02).
005200*        --- TRIP DATE (TEST 03) -------------------------------
005300     05  FLT-CON-WANTED-CCYYMMDD   PIC 9(08).
005400     05  FLT-CON-WANTED-YMD REDEFINES FLT-CON-WANTED-CCYYMMDD.
005500         07  FLT-CON-WANTED-CCYY     PIC 9(04).
005600         07  FLT-CON-WANTED-MM       PIC 9(02).
005700         07  FLT-CON-WANTED-DD       PIC 9(02).
005800     05  FLT-CON-ACTUAL-CCYYMMDD   PIC 9(08).
005900     05  FLT-CON-ACTUAL-YMD REDEFINES FLT-CON-ACTUAL-CCYYMMDD.
006000         07  FLT-CON-ACTUAL-CCYY     PIC 9(04).
006100         07  FLT-CON-ACTUAL-MM       PIC 9(02).
006200         07  FLT-CON-ACTUAL-DD       PIC 9(02).
006300*        --- MAX CONNECTIONS (TEST 04) --------------------------
006400     05  FLT-CON-LEG-COUNT         PIC 9(02).
006500     05  FLT-CON-MAX-CONNECTIONS   PIC 9(02).
006600*        --- MAX PRICE (TEST 05) ---------------------------------
006700     05  FLT-CON-TOTAL-PRICE       PIC S9(07)V99 COMP-3.
006800     05  FLT-CON-MAX-PRICE         PIC S9(05)V99 COMP-3.
006900     05  FILLER                    PIC X(04).
