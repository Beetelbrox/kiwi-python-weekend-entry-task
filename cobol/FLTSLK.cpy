000100*-----------------------------------------------------------*
000200* FLTSLK.cpy
000300*-----------------------------------------------------------*
000400* LINKAGE RECORD FOR CALL "FLTRSRCH" - ONE ROUTE SEARCH, ONE
000500* DIRECTION.  FLTRDRV CALLS THIS ONCE FOR A ONE-WAY REQUEST
000600* AND TWICE (O->D, THEN D->O) FOR A ROUND TRIP.
000700*-----------------------------------------------------------*
000800* 19/04/1989 VBT - CREATED.                                       VBT8904 
000900*-----------------------------------------------------------*
001000 01  FLT-SRCH-PARMS.
001100     05  FLT-SRCH-ORIGIN            PIC X(03).
001200     05  FLT-SRCH-DESTINATION       PIC X(03).
001300     05  FLT-SRCH-MIN-LAYOVER-HRS   PIC 9(02).
001400     05  FLT-SRCH-MAX-LAYOVER-HRS   PIC 9(02).
001500     05  FLT-SRCH-RC                PIC S9(04) COMP.
001600         88  FLT-SRCH-OK                    VALUE 0.
001700         88  FLT-SRCH-STACK-FULL            VALUE 8.
001750     05  FILLER                     PIC X(02).
