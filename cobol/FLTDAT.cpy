000100*-----------------------------------------------------------*
000200* FLTDAT.cpy
000300*-----------------------------------------------------------*
000400* LINKAGE RECORD FOR CALL "FLTRDAT" - CONVERTS A DECOMPOSED
000500* CCYYMMDD/HHMMSS TIMESTAMP TO AN ELAPSED-SECONDS SERIAL SO
000600* THE CALLING PROGRAM CAN SUBTRACT TWO TIMESTAMPS WITHOUT
000700* BORROWING ACROSS MONTHS, YEARS OR LEAP YEARS BY HAND.
000800*-----------------------------------------------------------*
000900* 19/04/1989 VBT - CREATED.                                       VBT8904 
001000*-----------------------------------------------------------*
001100 01  FLT-DAT-LINKAGE.
001200     05  FLT-DAT-INPUT.
001300         07  FLT-DAT-IN-CCYYMMDD     PIC 9(08).
001400         07  FLT-DAT-IN-HHMMSS       PIC 9(06).
001500     05  FLT-DAT-OUTPUT.
001600         07  FLT-DAT-OUT-SECONDS     PIC S9(09) COMP.
001700         07  FLT-DAT-OUT-STATUS      PIC X(01).
001800             88  FLT-DAT-OUT-VALID          VALUE "Y".
001900             88  FLT-DAT-OUT-INVALID        VALUE "N".
001950     05  FILLER                      PIC X(02).
