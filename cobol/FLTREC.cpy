000100*-----------------------------------------------------------*
000200* FLTREC.cpy
000300*-----------------------------------------------------------*
000400* CATALOG FLIGHT RECORD - ONE ROW PER FLIGHT OFFERED BY THE
000500* SOURCE CARRIER FEED.  LINE SEQUENTIAL, ONE RECORD PER LINE,
000600* HEADER ROW SKIPPED BY THE LOADER.
000700*-----------------------------------------------------------*
000800* 14/03/1989 VBT - CREATED.                                       VBT8903 
000900* 02/09/1999 VBT - ADDED THE DEP/ARR DECOMPOSED REDEFINES SO      VBT9909 
001000*                  THE LOADER CAN VALIDATE AND THE DURATION
001100*                  ARITHMETIC CAN RUN WITHOUT RE-PARSING THE
001200*                  TIMESTAMP EVERY TIME IT IS NEEDED.
001300*-----------------------------------------------------------*
001400 01  FLT-REC.
001500     05  FLT-REC-FLIGHT-NO          PIC X(08).
001600     05  FLT-REC-ORIGIN             PIC X(03).
001700     05  FLT-REC-DESTINATION        PIC X(03).
001800     05  FLT-REC-DEPARTURE          PIC X(19).
001900     05  FLT-DEP-DT REDEFINES FLT-REC-DEPARTURE.
002000         07  FLT-DEP-CCYY           PIC 9(04).
002100         07  FILLER                 PIC X(01).
002200         07  FLT-DEP-MM             PIC 9(02).
002300         07  FILLER                 PIC X(01).
002400         07  FLT-DEP-DD             PIC 9(02).
002500         07  FILLER                 PIC X(01).
002600         07  FLT-DEP-HH             PIC 9(02).
002700         07  FILLER                 PIC X(01).
002800         07  FLT-DEP-MI             PIC 9(02).
002900         07  FILLER                 PIC X(01).
003000         07  FLT-DEP-SS             PIC 9(02).
003100     05  FLT-REC-ARRIVAL            PIC X(19).
003200     05  FLT-ARR-DT REDEFINES FLT-REC-ARRIVAL.
003300         07  FLT-ARR-CCYY           PIC 9(04).
003400         07  FILLER                 PIC X(01).
003500         07  FLT-ARR-MM             PIC 9(02).
003600         07  FILLER                 PIC X(01).
003700         07  FLT-ARR-DD             PIC 9(02).
003800         07  FILLER                 PIC X(01).
003900         07  FLT-ARR-HH             PIC 9(02).
004000         07  FILLER                 PIC X(01).
004100         07  FLT-ARR-MI             PIC 9(02).
004200         07  FILLER                 PIC X(01).
004300         07  FLT-ARR-SS             PIC 9(02).
004400     05  FLT-REC-BASE-PRICE         PIC S9(05)V99.
004500     05  FLT-REC-BAG-PRICE          PIC S9(03)V99.
004600     05  FLT-REC-BAGS-ALLOWED       PIC 9(02).
004700     05  FILLER                    PIC X(14).
