000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTRSRCH.
000500 AUTHOR.         V B TAN.
000600 INSTALLATION.   ROUTE PLANNING SYSTEMS.
000700 DATE-WRITTEN.   19 APR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE BUILDS EVERY ROUTE COMBINATION FROM
001200*               THE SEARCH ORIGIN TO THE SEARCH DESTINATION OUT
001300*               OF THE CATALOG'S LEGS, ONE DIRECTION AT A TIME.
001400*               FLTRDRV CALLS IT ONCE FOR A ONE-WAY REQUEST AND
001500*               TWICE FOR A ROUND TRIP (OUTBOUND, THEN RETURN).
001600*               A COMBINATION MAY NOT REVISIT AN AIRPORT AND
001700*               EVERY LAYOVER IN IT MUST FALL INSIDE THE
001800*               REQUESTED LAYOVER WINDOW.  THE SEARCH IS A
001900*               DEPTH-FIRST WALK OF THE CATALOG, BUT IS WRITTEN
002000*               WITHOUT RECURSION - THE "CALL STACK" IS THE
002100*               EXPLICIT FLT-CMB-STACK TABLE, PUSHED AND POPPED
002200*               BY SUBSCRIPT.
002300*
002400*    CALLED BY :    FLTRDRV
002500*    CALLS     :    FLTRCON  (TEST CODE  02)
002600*
002700*================================================================*
002800* HISTORY OF MODIFICATION:
002900*================================================================*
003000* 19/04/1989 VBT - CREATED.                                       VBT8904 
003100* 03/02/2003 RKM - MAX-LEGS RAISED FROM 4 TO 6 TO MATCH THE       RKM0302 
003200*                  STACK/RESULT TABLE SIZES IN FLTCMB.
003300* 17/09/2004 RKM - VISITED-AIRPORT CHECK NOW LOOKS AT BOTH THE    RKM0409 
003400*                  ORIGIN AND DESTINATION OF EVERY LEG ALREADY
003500*                  IN THE COMBINATION, NOT JUST THE DESTINATIONS -
003600*                  A CIRCULAR HUB ROUTE WAS GETTING THROUGH.
003700* 08/06/2006 RKM - ADDED THE UPSI-0 TRACE SWITCH (CODE REQUEST    RKM0606 
003800*                  TR-114) SO A STUCK COMBINATION CAN BE WALKED
003900*                  BY HAND FROM THE JOB LOG WITHOUT RECOMPILING.
004000* 12/08/2006 RKM - CORRECTED THIS BANNER - FLTRCON TEST CODE 01   RKM0608 
004100*                  (BAG CAPACITY) WAS NEVER ACTUALLY CALLED FROM
004200*                  HERE AND HAS SINCE BEEN REMOVED FROM FLTRCON.
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005000                   UPSI-0 IS UPSI-SWITCH-0
005100                      ON STATUS IS U0-ON
005200                      OFF STATUS IS U0-OFF.
005300***************
005400 DATA DIVISION.
005500***************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                    PIC X(24) VALUE
005900     "** PROGRAM FLTRSRCH  **".
006000
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006200     COPY FLTCOM.
006300
006400     COPY FLTCNP.
006500
006600*-----------------------------------------------------------*
006700* THE COMBINATION CURRENTLY POPPED OFF THE WORK STACK.  THE
006800* GROUP IS THE SAME SHAPE AS ONE FLT-CMB-STACK OCCURRENCE SO
006900* IT CAN BE LOADED OR FILED BACK WITH A SINGLE GROUP MOVE
007000* INSTEAD OF A SUBSCRIPTED COPY LOOP.
007100*-----------------------------------------------------------*
007200 01  WK-CUR-COMBO.
007300     05  WK-CUR-LEG-COUNT          PIC 9(02) COMP VALUE 0.
007400     05  WK-CUR-LEG-IDX            PIC 9(04) COMP VALUE 0
007500            OCCURS 6 TIMES.
007600 01  WK-CUR-COMBO-X REDEFINES WK-CUR-COMBO.
007700*        RAW-BYTE TRACE VIEW - FOR A HEX/SNAP DUMP ONLY, NOT
007800*        FOR A PRINTABLE DISPLAY.
007900     05  FILLER                   PIC X(14).
008000
008100 01  WK-SRCH-WORK-AREA.
008200     05  WK-LAST-LEG-IDX           PIC 9(04) COMP VALUE 0.
008300     05  WK-LAST-DEST              PIC X(03) VALUE SPACES.
008400     05  WK-CANDIDATE-DEST         PIC X(03) VALUE SPACES.
008500     05  WK-CANDIDATE-SW           PIC X(01) VALUE "Y".
008600         88  WK-CANDIDATE-VALID            VALUE "Y".
008700         88  WK-CANDIDATE-REJECTED         VALUE "N".
008800     05  WK-VISITED-SUB            PIC 9(02) COMP VALUE 0.
008900     05  WK-SRCH-OVERFLOW-CODE     PIC 9(02) VALUE 0.
009000 01  WK-SRCH-OVERFLOW-CODE-X REDEFINES WK-SRCH-OVERFLOW-CODE
009100                                   PIC X(02).
009200
009300*-----------------------------------------------------------*
009400* THE TWO AIRPORTS OF A REJECTED CANDIDATE LEG, HELD AS ONE
009500* SIX-BYTE KEY FOR THE TRACE LINE IN L000 BELOW.
009600*-----------------------------------------------------------*
009700 01  WK-AIRPORT-PAIR.
009800     05  WK-AIRPORT-PAIR-FROM      PIC X(03).
009900     05  WK-AIRPORT-PAIR-TO        PIC X(03).
010000 01  WK-AIRPORT-PAIR-KEY REDEFINES WK-AIRPORT-PAIR
010100                                   PIC X(06).
010200
010300 LINKAGE SECTION.
010400*****************
010500     COPY FLTSLK.
010600
010700     COPY FLTCAT.
010800
010900     COPY FLTCMB.
011000
011100****************************************************
011200 PROCEDURE DIVISION USING FLT-SRCH-PARMS
011300                           FLT-CATALOG-TABLE
011400                           FLT-CMB-STACK-TABLE
011500                           FLT-CMB-RESULT-TABLE.
011600****************************************************
011700 MAIN-MODULE.
011800     MOVE 0 TO FLT-SRCH-RC.
011900     PERFORM B000-RUN-SEARCH THRU B999-RUN-SEARCH-EX.
012000     GOBACK.
012100
012200*----------------------------------------------------------------*
012300* BATCH FLOW STEP 2 - BUILD EVERY ROUTE COMBINATION FROM THE
012400* SEARCH ORIGIN TO THE SEARCH DESTINATION, DEPTH-FIRST, USING
012500* THE EXPLICIT STACK RATHER THAN RECURSION.
012600*----------------------------------------------------------------*
012700 B000-RUN-SEARCH.
012800*----------------------------------------------------------------*
012900     MOVE 0 TO FLT-CMB-RESULT-COUNT.
013000     MOVE 0 TO FLT-CMB-STACK-TOP.
013100     PERFORM C000-PUSH-ONE-LEG-COMBO
013200        THRU C099-PUSH-ONE-LEG-COMBO-EX
013300           VARYING FLT-CAT-IDX FROM 1 BY 1
013400              UNTIL FLT-CAT-IDX > FLT-CAT-COUNT.
013500
013600*----------------------------------------------------------------*
013700 B100-POP-NEXT-COMBINATION.
013800*----------------------------------------------------------------*
013900     IF  FLT-CMB-STACK-TOP = 0
014000         GO TO B999-RUN-SEARCH-EX
014100     END-IF.
014200     SET FLT-CMB-STACK-IDX TO FLT-CMB-STACK-TOP.
014300     MOVE FLT-CMB-STACK (FLT-CMB-STACK-IDX) TO WK-CUR-COMBO.
014400     SUBTRACT 1 FROM FLT-CMB-STACK-TOP.
014500     PERFORM E000-PROCESS-COMBINATION
014600        THRU E999-PROCESS-COMBINATION-EX.
014700     GO TO B100-POP-NEXT-COMBINATION.
014800*================================================================*
014900 B999-RUN-SEARCH-EX.
015000*================================================================*
015100     EXIT.
015200
015300*----------------------------------------------------------------*
015400* SEED THE STACK WITH ONE COMBINATION PER CATALOG LEG THAT
015500* DEPARTS THE SEARCH ORIGIN.  A SEED LEG NEEDS NO VISITED OR
015600* LAYOVER CHECK - IT IS THE FIRST LEG OF THE COMBINATION.
015700*----------------------------------------------------------------*
015800 C000-PUSH-ONE-LEG-COMBO.
015900*----------------------------------------------------------------*
016000     IF  FLT-CAT-ORIGIN (FLT-CAT-IDX) = FLT-SRCH-ORIGIN
016100         IF  FLT-CMB-STACK-TOP NOT < 500
016200             MOVE 05 TO WK-SRCH-OVERFLOW-CODE
016300             DISPLAY "FLTRSRCH - WORK STACK FULL, CODE "
016400                     WK-SRCH-OVERFLOW-CODE-X
016500             MOVE 8 TO FLT-SRCH-RC
016600         ELSE
016700             ADD 1 TO FLT-CMB-STACK-TOP
016800             SET FLT-CMB-STACK-IDX TO FLT-CMB-STACK-TOP
016900             MOVE 1 TO FLT-CMB-S-LEG-COUNT (FLT-CMB-STACK-IDX)
017000             MOVE FLT-CAT-IDX
017100                  TO FLT-CMB-S-LEG-IDX (FLT-CMB-STACK-IDX 1)
017200         END-IF
017300     END-IF.
017400*================================================================*
017500 C099-PUSH-ONE-LEG-COMBO-EX.
017600*================================================================*
017700     EXIT.
017800
017900*----------------------------------------------------------------*
018000* RULE 7 (NO REPEATED AIRPORTS) IS ENFORCED WHEN A CANDIDATE LEG
018100* IS CONSIDERED (SEE J000); THIS PARAGRAPH ONLY DECIDES WHETHER
018200* THE POPPED COMBINATION IS ALREADY COMPLETE OR NEEDS EXTENDING.
018300*----------------------------------------------------------------*
018400 E000-PROCESS-COMBINATION.
018500*----------------------------------------------------------------*
018600     MOVE WK-CUR-LEG-IDX (WK-CUR-LEG-COUNT) TO WK-LAST-LEG-IDX.
018700     MOVE FLT-CAT-DESTINATION (WK-LAST-LEG-IDX) TO WK-LAST-DEST.
018800     IF  U0-ON
018900         PERFORM O000-TRACE-COMBINATION
019000            THRU O099-TRACE-COMBINATION-EX
019100     END-IF.
019200
019300     IF  WK-LAST-DEST = FLT-SRCH-DESTINATION
019400         PERFORM G000-EMIT-COMBINATION
019500            THRU G099-EMIT-COMBINATION-EX
019600     ELSE
019700         IF  WK-CUR-LEG-COUNT < 6
019800             PERFORM H000-TRY-ONE-CANDIDATE-LEG
019900                THRU H099-TRY-ONE-CANDIDATE-LEG-EX
020000                   VARYING FLT-CAT-IDX FROM 1 BY 1
020100                      UNTIL FLT-CAT-IDX > FLT-CAT-COUNT
020200         END-IF
020300     END-IF.
020400*================================================================*
020500 E999-PROCESS-COMBINATION-EX.
020600*================================================================*
020700     EXIT.
020800
020900*----------------------------------------------------------------*
021000 O000-TRACE-COMBINATION.
021100*----------------------------------------------------------------*
021200     DISPLAY "FLTRSRCH TRACE - " WK-CUR-COMBO-X.
021300*================================================================*
021400 O099-TRACE-COMBINATION-EX.
021500*================================================================*
021600     EXIT.
021700
021800*----------------------------------------------------------------*
021900* FILE THE POPPED COMBINATION AS A COMPLETED ROUTE.
022000*----------------------------------------------------------------*
022100 G000-EMIT-COMBINATION.
022200*----------------------------------------------------------------*
022300     IF  FLT-CMB-RESULT-COUNT NOT < 300
022400         MOVE 06 TO WK-SRCH-OVERFLOW-CODE
022500         DISPLAY "FLTRSRCH - RESULT TABLE FULL, CODE "
022600                 WK-SRCH-OVERFLOW-CODE-X
022700         MOVE 8 TO FLT-SRCH-RC
022800     ELSE
022900         ADD 1 TO FLT-CMB-RESULT-COUNT
023000         SET FLT-CMB-RESULT-IDX TO FLT-CMB-RESULT-COUNT
023100         MOVE WK-CUR-LEG-COUNT
023200              TO FLT-CMB-R-LEG-COUNT (FLT-CMB-RESULT-IDX)
023300         PERFORM I000-COPY-ONE-RESULT-LEG
023400            THRU I099-COPY-ONE-RESULT-LEG-EX
023500               VARYING WK-VISITED-SUB FROM 1 BY 1
023600                  UNTIL WK-VISITED-SUB > WK-CUR-LEG-COUNT
023700         MOVE FLT-CAT-DEP-SECONDS (WK-CUR-LEG-IDX (1))
023800              TO FLT-CMB-R-FIRST-DEP-SEC (FLT-CMB-RESULT-IDX)
023900         MOVE FLT-CAT-ARR-SECONDS (WK-LAST-LEG-IDX)
024000              TO FLT-CMB-R-LAST-ARR-SEC (FLT-CMB-RESULT-IDX)
024100     END-IF.
024200*================================================================*
024300 G099-EMIT-COMBINATION-EX.
024400*================================================================*
024500     EXIT.
024600
024700*----------------------------------------------------------------*
024800 I000-COPY-ONE-RESULT-LEG.
024900*----------------------------------------------------------------*
025000     MOVE WK-CUR-LEG-IDX (WK-VISITED-SUB)
025100          TO FLT-CMB-R-LEG-IDX
025200             (FLT-CMB-RESULT-IDX WK-VISITED-SUB).
025300*================================================================*
025400 I099-COPY-ONE-RESULT-LEG-EX.
025500*================================================================*
025600     EXIT.
025700
025800*----------------------------------------------------------------*
025900* CONSIDER ONE CATALOG ENTRY AS THE NEXT LEG OUT OF THE
026000* COMBINATION'S CURRENT ENDPOINT.
026100*----------------------------------------------------------------*
026200 H000-TRY-ONE-CANDIDATE-LEG.
026300*----------------------------------------------------------------*
026400     IF  FLT-CAT-ORIGIN (FLT-CAT-IDX) = WK-LAST-DEST
026500         PERFORM J000-CHECK-CANDIDATE-LEG
026600            THRU J099-CHECK-CANDIDATE-LEG-EX
026700         IF  WK-CANDIDATE-VALID
026800             PERFORM K000-PUSH-EXTENDED-COMBO
026900                THRU K099-PUSH-EXTENDED-COMBO-EX
027000         END-IF
027100     END-IF.
027200*================================================================*
027300 H099-TRY-ONE-CANDIDATE-LEG-EX.
027400*================================================================*
027500     EXIT.
027600
027700*----------------------------------------------------------------*
027800* RULE 7 - NO REPEATED AIRPORTS.  THE CANDIDATE'S DESTINATION
027900* MAY NOT MATCH THE ORIGIN OR DESTINATION OF ANY LEG ALREADY IN
028000* THE COMBINATION.  RULE 6 - LAYOVER WINDOW - IS THEN CHECKED
028100* BY FLTRCON AGAINST THE PRIOR LEG'S ARRIVAL AND THE
028200* CANDIDATE'S DEPARTURE.
028300*----------------------------------------------------------------*
028400 J000-CHECK-CANDIDATE-LEG.
028500*----------------------------------------------------------------*
028600     MOVE "Y" TO WK-CANDIDATE-SW.
028700     MOVE FLT-CAT-DESTINATION (FLT-CAT-IDX) TO WK-CANDIDATE-DEST.
028800     PERFORM L000-CHECK-VISITED-AIRPORT
028900        THRU L099-CHECK-VISITED-AIRPORT-EX
029000           VARYING WK-VISITED-SUB FROM 1 BY 1
029100              UNTIL WK-VISITED-SUB > WK-CUR-LEG-COUNT
029200                 OR WK-CANDIDATE-REJECTED.
029300
029400     IF  WK-CANDIDATE-VALID
029500         PERFORM M000-BUILD-LAYOVER-PARMS
029600            THRU M099-BUILD-LAYOVER-PARMS-EX
029700         SET FLT-CON-TEST-LAYOVER TO TRUE
029800         CALL "FLTRCON" USING FLT-CON-PARMS
029900         IF  FLT-CON-FAILED
030000             MOVE "N" TO WK-CANDIDATE-SW
030100         END-IF
030200     END-IF.
030300*================================================================*
030400 J099-CHECK-CANDIDATE-LEG-EX.
030500*================================================================*
030600     EXIT.
030700
030800*----------------------------------------------------------------*
030900 L000-CHECK-VISITED-AIRPORT.
031000*----------------------------------------------------------------*
031100     IF  FLT-CAT-ORIGIN (WK-CUR-LEG-IDX (WK-VISITED-SUB))
031200            = WK-CANDIDATE-DEST
031300         OR FLT-CAT-DESTINATION (WK-CUR-LEG-IDX (WK-VISITED-SUB))
031400            = WK-CANDIDATE-DEST
031500         MOVE "N" TO WK-CANDIDATE-SW
031600         IF  U0-ON
031700             MOVE WK-LAST-DEST      TO WK-AIRPORT-PAIR-FROM
031800             MOVE WK-CANDIDATE-DEST TO WK-AIRPORT-PAIR-TO
031900             DISPLAY "FLTRSRCH - REJECTED REPEAT AIRPORT "
032000                     WK-AIRPORT-PAIR-KEY
032100         END-IF
032200     END-IF.
032300*================================================================*
032400 L099-CHECK-VISITED-AIRPORT-EX.
032500*================================================================*
032600     EXIT.
032700
032800*----------------------------------------------------------------*
032900 M000-BUILD-LAYOVER-PARMS.
033000*----------------------------------------------------------------*
033100     MOVE FLT-CAT-ARR-CCYYMMDD (WK-LAST-LEG-IDX)
033200          TO FLT-CON-PRIOR-ARR-CCYYMMDD.
033300     MOVE FLT-CAT-ARR-HHMMSS (WK-LAST-LEG-IDX)
033400          TO FLT-CON-PRIOR-ARR-HHMMSS.
033500     MOVE FLT-CAT-DEP-CCYYMMDD (FLT-CAT-IDX)
033600          TO FLT-CON-NEXT-DEP-CCYYMMDD.
033700     MOVE FLT-CAT-DEP-HHMMSS (FLT-CAT-IDX)
033800          TO FLT-CON-NEXT-DEP-HHMMSS.
033900     MOVE FLT-SRCH-MIN-LAYOVER-HRS TO FLT-CON-MIN-LAYOVER-HRS.
034000     MOVE FLT-SRCH-MAX-LAYOVER-HRS TO FLT-CON-MAX-LAYOVER-HRS.
034100*================================================================*
034200 M099-BUILD-LAYOVER-PARMS-EX.
034300*================================================================*
034400     EXIT.
034500
034600*----------------------------------------------------------------*
034700* PUSH A COPY OF THE CURRENT COMBINATION, ONE LEG LONGER, ONTO
034800* THE WORK STACK FOR LATER POPPING.
034900*----------------------------------------------------------------*
035000 K000-PUSH-EXTENDED-COMBO.
035100*----------------------------------------------------------------*
035200     IF  FLT-CMB-STACK-TOP NOT < 500
035300         MOVE 05 TO WK-SRCH-OVERFLOW-CODE
035400         DISPLAY "FLTRSRCH - WORK STACK FULL, CODE "
035500                 WK-SRCH-OVERFLOW-CODE-X
035600         MOVE 8 TO FLT-SRCH-RC
035700     ELSE
035800         ADD 1 TO FLT-CMB-STACK-TOP
035900         SET FLT-CMB-STACK-IDX TO FLT-CMB-STACK-TOP
036000         MOVE WK-CUR-COMBO TO FLT-CMB-STACK (FLT-CMB-STACK-IDX)
036100         ADD 1 TO FLT-CMB-S-LEG-COUNT (FLT-CMB-STACK-IDX)
036200         MOVE FLT-CAT-IDX
036300              TO FLT-CMB-S-LEG-IDX (FLT-CMB-STACK-IDX
036400                 FLT-CMB-S-LEG-COUNT (FLT-CMB-STACK-IDX))
036500     END-IF.
036600*================================================================*
036700 K099-PUSH-EXTENDED-COMBO-EX.
036800*================================================================*
036900     EXIT.
