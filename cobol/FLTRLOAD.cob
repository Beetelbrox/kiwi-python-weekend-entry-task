000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTRLOAD.
000500 AUTHOR.         V B TAN.
000600 INSTALLATION.   ROUTE PLANNING SYSTEMS.
000700 DATE-WRITTEN.   14 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE READS THE FLIGHT CATALOG FILE,
001200*               VALIDATES EVERY DATA RECORD AND BUILDS THE
001300*               IN-MEMORY FLIGHT CATALOG TABLE (FLTCAT) THAT
001400*               THE SEARCH ENGINE WORKS FROM.  A FLIGHT THAT
001500*               CANNOT CARRY THE REQUESTED BAG COUNT IS
001600*               DROPPED HERE AND NEVER REACHES THE TABLE.  A
001700*               MALFORMED RECORD IS FATAL TO THE WHOLE RUN -
001800*               THE CALLER IS TOLD WHICH RULE FAILED AND ABORTS.
001900*
002000*    CALLED BY :    FLTRDRV
002100*    CALLS     :    FLTRDAT  (ELAPSED SECONDS FOR DEP/ARR)
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* 14/03/1989 VBT - CREATED.                                       VBT8903 
002700* 02/09/1999 VBT - ADDED THE DELIMITER-CHARACTER CHECK ON THE     VBT9909 
002800*                  DEPARTURE/ARRIVAL TIMESTAMPS - A NUMERIC
002900*                  CLASS TEST ALONE WAS LETTING MIS-SHIFTED
003000*                  RECORDS THROUGH.
003100* 22/11/1998 VBT - Y2K REVIEW - NO TWO-DIGIT YEARS IN THIS        VBT9811 
003200*                  PROGRAM, NO CHANGE REQUIRED.
003300* 11/05/2002 RKM - PRE-COMPUTE ELAPSED SECONDS FOR DEP AND ARR    RKM0205 
003400*                  AT LOAD TIME (CALL FLTRDAT) INSTEAD OF
003500*                  LEAVING IT TO THE SEARCH AND PRICING
003600*                  ROUTINES TO REPEAT THE SAME CONVERSION.
003700* 03/02/2003 RKM - ADDED THE CATALOG-TABLE-FULL GUARD (FLT005).   RKM0302 
003800* 19/04/1989 VBT - CATALOG ENTRY NOW ALSO KEEPS THE RAW           VBT8904 
003900*                  DEPARTURE/ARRIVAL STRINGS SO FLTRDRV CAN
004000*                  ECHO A LEG ON THE TRIPS REPORT WITHOUT
004100*                  REREADING THE FLIGHTS FILE.
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                   UPSI-0 IS UPSI-SWITCH-0
005000                      ON STATUS IS U0-ON
005100                      OFF STATUS IS U0-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT FLT-IN-FILE      ASSIGN TO FLIGHTS
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS WK-C-FILE-STATUS.
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 FD  FLT-IN-FILE
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS FLT-REC.
006500     COPY FLTREC.
006600
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                    PIC X(24) VALUE
007100     "** PROGRAM FLTRLOAD  **".
007200
007300* ------------------ PROGRAM WORKING STORAGE -------------------*
007400     COPY FLTCOM.
007500
007600 01  WK-LOAD-WORK-AREA.
007700     05  WK-LOAD-HEADER-SW        PIC X(01) VALUE "Y".
007800         88  WK-LOAD-HEADER-PENDING       VALUE "Y".
007900     05  WK-LOAD-MALFORMED-SW     PIC X(01) VALUE "N".
008000         88  WK-LOAD-MALFORMED           VALUE "Y".
008100     05  WK-LOAD-RULE             PIC X(40) VALUE SPACES.
008200
008300     COPY FLTDAT.
008400
008500 LINKAGE SECTION.
008600*****************
008700     COPY FLTREQ.
008800
008900     COPY FLTCAT.
009000
009100 01  FLT-LOAD-RESULT.
009200     05  FLT-LOAD-RC              PIC S9(04) COMP.
009300         88  FLT-LOAD-OK                  VALUE 0.
009400         88  FLT-LOAD-ABORT               VALUE 8.
009500     05  FLT-LOAD-DIAG            PIC X(60).
009600
009700****************************************************
009800 PROCEDURE DIVISION USING FLT-REQ-RECORD
009900                           FLT-CATALOG-TABLE
010000                           FLT-LOAD-RESULT.
010100****************************************************
010200 MAIN-MODULE.
010300     MOVE 0      TO FLT-LOAD-RC.
010400     MOVE SPACES TO FLT-LOAD-DIAG.
010500     PERFORM A000-OPEN-CATALOG-FILE
010600        THRU A099-OPEN-CATALOG-FILE-EX.
010700     IF  FLT-LOAD-OK
010800         PERFORM B000-LOAD-CATALOG
010900            THRU B999-LOAD-CATALOG-EX
011000     END-IF.
011100     PERFORM Z000-END-PROGRAM-ROUTINE
011200        THRU Z999-END-PROGRAM-ROUTINE-EX.
011300     GOBACK.
011400
011500*----------------------------------------------------------------*
011600 A000-OPEN-CATALOG-FILE.
011700*----------------------------------------------------------------*
011800     OPEN INPUT FLT-IN-FILE.
011900     IF  NOT WK-C-SUCCESSFUL
012000         MOVE C-FLT001           TO FLT-LOAD-DIAG (1:6)
012100         STRING "UNABLE TO OPEN FLIGHTS FILE, STATUS "
012200                WK-C-FILE-STATUS
012300                DELIMITED BY SIZE INTO FLT-LOAD-DIAG (8:52)
012400         MOVE 8                  TO FLT-LOAD-RC
012500     END-IF.
012600*================================================================*
012700 A099-OPEN-CATALOG-FILE-EX.
012800*================================================================*
012900     EXIT.
013000
013100*----------------------------------------------------------------*
013200 B000-LOAD-CATALOG.
013300*----------------------------------------------------------------*
013400     MOVE 0 TO FLT-CAT-COUNT.
013500
013600*----------------------------------------------------------------*
013700 B100-READ-NEXT-RECORD.
013800*----------------------------------------------------------------*
013900     READ FLT-IN-FILE
014000         AT END
014100             GO TO B999-LOAD-CATALOG-EX
014200     END-READ.
014300     IF  WK-LOAD-HEADER-PENDING
014400         MOVE "N" TO WK-LOAD-HEADER-SW
014500         GO TO B100-READ-NEXT-RECORD
014600     END-IF.
014700
014800     PERFORM C000-VALIDATE-FLIGHT-RECORD
014900        THRU C999-VALIDATE-FLIGHT-RECORD-EX.
015000     IF  WK-LOAD-MALFORMED
015100         MOVE 8 TO FLT-LOAD-RC
015200         MOVE C-FLT002           TO FLT-LOAD-DIAG (1:6)
015300         STRING "MALFORMED FLIGHT RECORD - " WK-LOAD-RULE
015400                DELIMITED BY SIZE INTO FLT-LOAD-DIAG (8:52)
015500         DISPLAY "FLTRLOAD - " FLT-LOAD-DIAG
015600         GO TO B999-LOAD-CATALOG-EX
015700     END-IF.
015800
015900     PERFORM D000-INSERT-CATALOG-ENTRY
016000        THRU D999-INSERT-CATALOG-ENTRY-EX.
016100     IF  FLT-LOAD-ABORT
016200         GO TO B999-LOAD-CATALOG-EX
016300     END-IF.
016400     GO TO B100-READ-NEXT-RECORD.
016500*================================================================*
016600 B999-LOAD-CATALOG-EX.
016700*================================================================*
016800     EXIT.
016900
017000*----------------------------------------------------------------*
017100 C000-VALIDATE-FLIGHT-RECORD.
017200*----------------------------------------------------------------*
017300     MOVE "N"    TO WK-LOAD-MALFORMED-SW.
017400     MOVE SPACES TO WK-LOAD-RULE.
017500     PERFORM C100-CHECK-SAME-AIRPORT.
017600     IF  NOT WK-LOAD-MALFORMED
017700         PERFORM C200-CHECK-BAGS-ALLOWED
017800     END-IF.
017900     IF  NOT WK-LOAD-MALFORMED
018000         PERFORM C300-CHECK-TIMESTAMPS
018100     END-IF.
018200     IF  NOT WK-LOAD-MALFORMED
018300         PERFORM C400-CHECK-MONEY-FIELDS
018400     END-IF.
018500*================================================================*
018600 C999-VALIDATE-FLIGHT-RECORD-EX.
018700*================================================================*
018800     EXIT.
018900
019000*----------------------------------------------------------------*
019100 C100-CHECK-SAME-AIRPORT.
019200*----------------------------------------------------------------*
019300     IF  FLT-REC-ORIGIN = FLT-REC-DESTINATION
019400         MOVE "Y" TO WK-LOAD-MALFORMED-SW
019500         MOVE "ORIGIN AND DESTINATION AIRPORTS ARE THE SAME"
019600              TO WK-LOAD-RULE
019700     END-IF.
019800
019900*----------------------------------------------------------------*
020000 C200-CHECK-BAGS-ALLOWED.
020100*----------------------------------------------------------------*
020200     IF  FLT-REC-BAGS-ALLOWED NOT NUMERIC
020300         MOVE "Y" TO WK-LOAD-MALFORMED-SW
020400         MOVE "BAGS-ALLOWED IS NOT A NON-NEGATIVE INTEGER"
020500              TO WK-LOAD-RULE
020600     END-IF.
020700
020800*----------------------------------------------------------------*
020900 C300-CHECK-TIMESTAMPS.
021000*----------------------------------------------------------------*
021100     IF  FLT-DEP-CCYY NOT NUMERIC OR FLT-DEP-MM NOT NUMERIC
021200         OR FLT-DEP-DD NOT NUMERIC OR FLT-DEP-HH NOT NUMERIC
021300         OR FLT-DEP-MI NOT NUMERIC OR FLT-DEP-SS NOT NUMERIC
021400         OR FLT-REC-DEPARTURE (5:1)  NOT = "-"
021500         OR FLT-REC-DEPARTURE (8:1)  NOT = "-"
021600         OR FLT-REC-DEPARTURE (11:1) NOT = "T"
021700         OR FLT-REC-DEPARTURE (14:1) NOT = ":"
021800         OR FLT-REC-DEPARTURE (17:1) NOT = ":"
021900         MOVE "Y" TO WK-LOAD-MALFORMED-SW
022000         MOVE "DEPARTURE DOES NOT PARSE AS A TIMESTAMP"
022100              TO WK-LOAD-RULE
022200     END-IF.
022300     IF  NOT WK-LOAD-MALFORMED
022400         IF  FLT-ARR-CCYY NOT NUMERIC OR FLT-ARR-MM NOT NUMERIC
022500             OR FLT-ARR-DD NOT NUMERIC OR FLT-ARR-HH NOT NUMERIC
022600             OR FLT-ARR-MI NOT NUMERIC OR FLT-ARR-SS NOT NUMERIC
022700             OR FLT-REC-ARRIVAL (5:1)  NOT = "-"
022800             OR FLT-REC-ARRIVAL (8:1)  NOT = "-"
022900             OR FLT-REC-ARRIVAL (11:1) NOT = "T"
023000             OR FLT-REC-ARRIVAL (14:1) NOT = ":"
023100             OR FLT-REC-ARRIVAL (17:1) NOT = ":"
023200             MOVE "Y" TO WK-LOAD-MALFORMED-SW
023300             MOVE "ARRIVAL DOES NOT PARSE AS A TIMESTAMP"
023400                  TO WK-LOAD-RULE
023500         END-IF
023600     END-IF.
023700
023800*----------------------------------------------------------------*
023900 C400-CHECK-MONEY-FIELDS.
024000*----------------------------------------------------------------*
024100     IF  FLT-REC-BASE-PRICE NOT NUMERIC
024200         MOVE "Y" TO WK-LOAD-MALFORMED-SW
024300         MOVE "BASE-PRICE IS MISSING OR NOT NUMERIC"
024400              TO WK-LOAD-RULE
024500     END-IF.
024600     IF  NOT WK-LOAD-MALFORMED
024700         IF  FLT-REC-BAG-PRICE NOT NUMERIC
024800             MOVE "Y" TO WK-LOAD-MALFORMED-SW
024900             MOVE "BAG-PRICE IS MISSING OR NOT NUMERIC"
025000                  TO WK-LOAD-RULE
025100         END-IF
025200     END-IF.
025300
025400*----------------------------------------------------------------*
025500 D000-INSERT-CATALOG-ENTRY.
025600*----------------------------------------------------------------*
025700     IF  FLT-REC-BAGS-ALLOWED NOT < FLT-REQ-BAGS
025800         IF  FLT-CAT-COUNT NOT < 500
025900             MOVE 8 TO FLT-LOAD-RC
026000             MOVE C-FLT005           TO FLT-LOAD-DIAG (1:6)
026100             STRING "FLIGHT CATALOG TABLE FULL"
026200                    DELIMITED BY SIZE INTO FLT-LOAD-DIAG (8:52)
026300             DISPLAY "FLTRLOAD - " FLT-LOAD-DIAG
026400         ELSE
026500             ADD 1 TO FLT-CAT-COUNT
026600             SET FLT-CAT-IDX TO FLT-CAT-COUNT
026700             MOVE FLT-REC-FLIGHT-NO
026800                  TO FLT-CAT-FLIGHT-NO (FLT-CAT-IDX)
026900             MOVE FLT-REC-ORIGIN
027000                  TO FLT-CAT-ORIGIN (FLT-CAT-IDX)
027100             MOVE FLT-REC-DESTINATION
027200                  TO FLT-CAT-DESTINATION (FLT-CAT-IDX)
027300             MOVE FLT-REC-DEPARTURE
027400                  TO FLT-CAT-DEPARTURE (FLT-CAT-IDX)
027500             MOVE FLT-REC-ARRIVAL
027600                  TO FLT-CAT-ARRIVAL (FLT-CAT-IDX)
027700             MOVE FLT-REC-BASE-PRICE
027800                  TO FLT-CAT-BASE-PRICE (FLT-CAT-IDX)
027900             MOVE FLT-REC-BAG-PRICE
028000                  TO FLT-CAT-BAG-PRICE (FLT-CAT-IDX)
028100             MOVE FLT-REC-BAGS-ALLOWED
028200                  TO FLT-CAT-BAGS-ALLOWED (FLT-CAT-IDX)
028300             PERFORM D100-BUILD-DEP-FIELDS
028400             PERFORM D200-BUILD-ARR-FIELDS
028500         END-IF
028600     END-IF.
028700*================================================================*
028800 D999-INSERT-CATALOG-ENTRY-EX.
028900*================================================================*
029000     EXIT.
029100
029200*----------------------------------------------------------------*
029300 D100-BUILD-DEP-FIELDS.
029400*----------------------------------------------------------------*
029500     COMPUTE FLT-CAT-DEP-CCYYMMDD (FLT-CAT-IDX) =
029600           (FLT-DEP-CCYY * 10000) + (FLT-DEP-MM * 100)
029700         + FLT-DEP-DD.
029800     COMPUTE FLT-CAT-DEP-HHMMSS (FLT-CAT-IDX) =
029900           (FLT-DEP-HH * 10000) + (FLT-DEP-MI * 100)
030000         + FLT-DEP-SS.
030100     MOVE FLT-CAT-DEP-CCYYMMDD (FLT-CAT-IDX)
030200          TO FLT-DAT-IN-CCYYMMDD.
030300     MOVE FLT-CAT-DEP-HHMMSS (FLT-CAT-IDX)
030400          TO FLT-DAT-IN-HHMMSS.
030500     CALL "FLTRDAT" USING FLT-DAT-LINKAGE.
030600     MOVE FLT-DAT-OUT-SECONDS
030700          TO FLT-CAT-DEP-SECONDS (FLT-CAT-IDX).
030800
030900*----------------------------------------------------------------*
031000 D200-BUILD-ARR-FIELDS.
031100*----------------------------------------------------------------*
031200     COMPUTE FLT-CAT-ARR-CCYYMMDD (FLT-CAT-IDX) =
031300           (FLT-ARR-CCYY * 10000) + (FLT-ARR-MM * 100)
031400         + FLT-ARR-DD.
031500     COMPUTE FLT-CAT-ARR-HHMMSS (FLT-CAT-IDX) =
031600           (FLT-ARR-HH * 10000) + (FLT-ARR-MI * 100)
031700         + FLT-ARR-SS.
031800     MOVE FLT-CAT-ARR-CCYYMMDD (FLT-CAT-IDX)
031900          TO FLT-DAT-IN-CCYYMMDD.
032000     MOVE FLT-CAT-ARR-HHMMSS (FLT-CAT-IDX)
032100          TO FLT-DAT-IN-HHMMSS.
032200     CALL "FLTRDAT" USING FLT-DAT-LINKAGE.
032300     MOVE FLT-DAT-OUT-SECONDS
032400          TO FLT-CAT-ARR-SECONDS (FLT-CAT-IDX).
032500
032600*----------------------------------------------------------------*
032700 Z000-END-PROGRAM-ROUTINE.
032800*----------------------------------------------------------------*
032900     IF  WK-C-SUCCESSFUL OR WK-C-END-OF-FILE
033000         CLOSE FLT-IN-FILE
033100     END-IF.
033200*================================================================*
033300 Z999-END-PROGRAM-ROUTINE-EX.
033400*================================================================*
033500     EXIT.
