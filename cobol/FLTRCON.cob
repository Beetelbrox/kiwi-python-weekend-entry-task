000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTRCON.
000500 AUTHOR.         V B TAN.
000600 INSTALLATION.   ROUTE PLANNING SYSTEMS.
000700 DATE-WRITTEN.   19 APR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE CARRIES ALL OF THE PASSENGER AND
001200*               TRIP-LEVEL ELIGIBILITY TESTS FOR THE FLIGHT
001300*               SEARCH SUITE SO THE RULES LIVE IN ONE PLACE
001400*               INSTEAD OF BEING COPIED INTO EVERY CALLER.
001500*               THE CALLER SETS FLT-CON-TEST-CODE TO SAY WHICH
001600*               TEST TO RUN AND LOOKS AT FLT-CON-RESULT FOR THE
001700*               ANSWER.
001800*
001900*    TEST CODES :
002000*       02 - LAYOVER WINDOW           (INBOUND / CANDIDATE LEG)
002100*       03 - DEPARTURE / RETURN DATE  (ASSEMBLED TRIP)
002200*       04 - MAX CONNECTIONS          (ONE ROUTE COMBINATION)
002300*       05 - MAX PRICE                (ASSEMBLED TRIP, PRICED)
002400*
002500*    CALLED BY :    FLTRSRCH  (TEST CODE  02)
002600*                   FLTRDRV   (TEST CODES 03, 04, 05)
002700*    CALLS     :    FLTRDAT   (TEST CODE 02 ONLY)
002800*
002900*================================================================*
003000* HISTORY OF MODIFICATION:
003100*================================================================*
003200* 19/04/1989 VBT - CREATED.                                       VBT8904 
003300* 30/07/2001 RKM - ADDED TEST CODE 03 FOR THE DEPARTURE/RETURN    RKM0107 
003400*                  DATE CONSTRAINT, PART OF THE ROUND-TRIP
003500*                  ENHANCEMENT.
003600* 03/02/2003 RKM - ADDED TEST CODES 04 AND 05 (MAX CONNECTIONS,   RKM0302 
003700*                  MAX PRICE) SO FLTRDRV NO LONGER TESTS THE
003800*                  OPTIONAL TRIP LIMITS ITSELF.
003900* 12/08/2006 RKM - REMOVED TEST CODE 01 (BAG CAPACITY).  THE      RKM0608 
004000*                  HELP DESK TRACED A "WHY DOES THIS NEVER FAIL"
004100*                  TICKET HERE AND FOUND NO CALLER EVER SET
004200*                  FLT-CON-TEST-BAGS - THE BAG CHECK HAS ALWAYS
004300*                  BEEN ENFORCED SOLELY BY FLTRLOAD'S CATALOG-
004400*                  LOAD-TIME PRE-FILTER (RULE 5).  DROPPED THE
004500*                  DEAD TEST RATHER THAN WIRE UP A SECOND CALL
004600*                  SITE THAT WOULD NEVER DISAGREE WITH THE LOAD-
004700*                  TIME FILTER IT WOULD BE RE-CHECKING.
004800* 14/08/2006 RKM - RULE 6 WAS FLOORING THE MEASURED LAYOVER TO    RKM0608 
004900*                  WHOLE HOURS BEFORE TESTING IT AGAINST THE
005000*                  MIN/MAX HOUR LIMITS, SO A LAYOVER LIKE 6:59:59
005100*                  FLOORED TO 6 AND PASSED A MAX-LAYOVER-HRS OF 6
005200*                  EVEN THOUGH IT RAN NEARLY AN HOUR OVER.  NOW
005300*                  CONVERTS THE HOUR LIMITS TO SECONDS AND TESTS
005400*                  THE MEASURED SECONDS DIRECTLY - NO TRUNCATION.
005500*----------------------------------------------------------------*
005600 ENVIRONMENT DIVISION.
005700********************
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-AS400.
006000 OBJECT-COMPUTER.  IBM-AS400.
006100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006200 DATA DIVISION.
006300***************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                    PIC X(24) VALUE
006700     "** PROGRAM FLTRCON   **".
006800
006900     COPY FLTCOM.
007000
007100     COPY FLTDAT.
007200
007300 01  WK-CON-WORK-AREA.
007400     05  WK-CON-LAYOVER-SECONDS    PIC S9(09) COMP VALUE 0.
007500     05  WK-CON-MIN-SECONDS        PIC S9(09) COMP VALUE 0.
007600     05  WK-CON-MAX-SECONDS        PIC S9(09) COMP VALUE 0.
007700     05  WK-CON-CONNECTIONS        PIC 9(02)  COMP VALUE 0.
007800
007900 LINKAGE SECTION.
008000*****************
008100     COPY FLTCNP.
008200
008300****************************************************
008400 PROCEDURE DIVISION USING FLT-CON-PARMS.
008500****************************************************
008600 MAIN-MODULE.
008700     SET FLT-CON-PASSED TO TRUE.
008800     IF  FLT-CON-TEST-LAYOVER
008900         PERFORM A200-CHECK-LAYOVER-WINDOW
009000            THRU A299-CHECK-LAYOVER-WINDOW-EX
009100     END-IF.
009200     IF  FLT-CON-TEST-TRIP-DATE
009300         PERFORM A300-CHECK-TRIP-DATE
009400            THRU A399-CHECK-TRIP-DATE-EX
009500     END-IF.
009600     IF  FLT-CON-TEST-MAX-CONN
009700         PERFORM A400-CHECK-MAX-CONNECTIONS
009800            THRU A499-CHECK-MAX-CONNECTIONS-EX
009900     END-IF.
010000     IF  FLT-CON-TEST-MAX-PRICE
010100         PERFORM A500-CHECK-MAX-PRICE
010200            THRU A599-CHECK-MAX-PRICE-EX
010300     END-IF.
010400     GOBACK.
010500
010600*----------------------------------------------------------------*
010700* RULE 6 - LAYOVER WINDOW.  LAYOVER = NEXT LEG DEPARTURE MINUS
010800* PRIOR LEG ARRIVAL, TO THE EXACT SECOND, MUST FALL WITHIN THE
010900* REQUESTED MIN/MAX HOUR RANGE INCLUSIVE OF BOTH ENDS - THE HOUR
011000* LIMITS ARE CONVERTED TO SECONDS FOR THE COMPARE, NOT THE OTHER
011100* WAY AROUND, SO A LAYOVER IS NEVER FLOORED TO A WHOLE HOUR
011200* BEFORE BEING TESTED.
011300*----------------------------------------------------------------*
011400 A200-CHECK-LAYOVER-WINDOW.
011500*----------------------------------------------------------------*
011600     MOVE FLT-CON-PRIOR-ARR-CCYYMMDD TO FLT-DAT-IN-CCYYMMDD.
011700     MOVE FLT-CON-PRIOR-ARR-HHMMSS   TO FLT-DAT-IN-HHMMSS.
011800     CALL "FLTRDAT" USING FLT-DAT-LINKAGE.
011900     MOVE FLT-DAT-OUT-SECONDS TO WK-CON-LAYOVER-SECONDS.
012000
012100     MOVE FLT-CON-NEXT-DEP-CCYYMMDD  TO FLT-DAT-IN-CCYYMMDD.
012200     MOVE FLT-CON-NEXT-DEP-HHMMSS    TO FLT-DAT-IN-HHMMSS.
012300     CALL "FLTRDAT" USING FLT-DAT-LINKAGE.
012400
012500     SUBTRACT WK-CON-LAYOVER-SECONDS FROM FLT-DAT-OUT-SECONDS
012600            GIVING WK-CON-LAYOVER-SECONDS.
012700
012800     COMPUTE WK-CON-MIN-SECONDS = FLT-CON-MIN-LAYOVER-HRS * 3600.
012900     COMPUTE WK-CON-MAX-SECONDS = FLT-CON-MAX-LAYOVER-HRS * 3600.
013000     IF  WK-CON-LAYOVER-SECONDS < WK-CON-MIN-SECONDS
013100         OR WK-CON-LAYOVER-SECONDS > WK-CON-MAX-SECONDS
013200         SET FLT-CON-FAILED TO TRUE
013300     END-IF.
013400*================================================================*
013500 A299-CHECK-LAYOVER-WINDOW-EX.
013600*================================================================*
013700     EXIT.
013800
013900*----------------------------------------------------------------*
014000* RULE 9 - DEPARTURE / RETURN DATE.  WHEN THE CALLER SUPPLIED A
014100* WANTED CALENDAR DATE THE FIRST LEG MUST DEPART ON EXACTLY
014200* THAT DATE.
014300*----------------------------------------------------------------*
014400 A300-CHECK-TRIP-DATE.
014500*----------------------------------------------------------------*
014600     IF  FLT-CON-ACTUAL-CCYYMMDD NOT = FLT-CON-WANTED-CCYYMMDD
014700         SET FLT-CON-FAILED TO TRUE
014800     END-IF.
014900*================================================================*
015000 A399-CHECK-TRIP-DATE-EX.
015100*================================================================*
015200     EXIT.
015300
015400*----------------------------------------------------------------*
015500* RULE 10 - MAX CONNECTIONS.  CONNECTIONS = LEGS - 1 FOR ONE
015600* ROUTE COMBINATION (OUTBOUND OR RETURN, CHECKED SEPARATELY).
015700*----------------------------------------------------------------*
015800 A400-CHECK-MAX-CONNECTIONS.
015900*----------------------------------------------------------------*
016000     COMPUTE WK-CON-CONNECTIONS = FLT-CON-LEG-COUNT - 1.
016100     IF  WK-CON-CONNECTIONS > FLT-CON-MAX-CONNECTIONS
016200         SET FLT-CON-FAILED TO TRUE
016300     END-IF.
016400*================================================================*
016500 A499-CHECK-MAX-CONNECTIONS-EX.
016600*================================================================*
016700     EXIT.
016800
016900*----------------------------------------------------------------*
017000* RULE 11 - MAX PRICE.  THE ASSEMBLED TRIP'S TOTAL PRICE MAY
017100* NOT EXCEED THE CALLER'S LIMIT.
017200*----------------------------------------------------------------*
017300 A500-CHECK-MAX-PRICE.
017400*----------------------------------------------------------------*
017500     IF  FLT-CON-TOTAL-PRICE > FLT-CON-MAX-PRICE
017600         SET FLT-CON-FAILED TO TRUE
017700     END-IF.
017800*================================================================*
017900 A599-CHECK-MAX-PRICE-EX.
018000*================================================================*
018100     EXIT.
