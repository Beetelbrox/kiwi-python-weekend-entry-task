000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTRPRC.
000500 AUTHOR.         V B TAN.
000600 INSTALLATION.   ROUTE PLANNING SYSTEMS.
000700 DATE-WRITTEN.   26 APR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE TAKES ONE ASSEMBLED TRIP - ITS LEGS
001200*               ALREADY FILLED IN BY FLTRDRV FROM THE FLIGHT
001300*               CATALOG - AND FINISHES THE RECORD: THE TOTAL
001400*               PRICE ACROSS EVERY LEG (BASE FARE PLUS BAGGAGE)
001500*               AND THE TRAVEL TIME, WHICH IS THE OUTBOUND ROUTE'S
001600*               DURATION PLUS THE RETURN ROUTE'S DURATION (THE
001700*               STAY AT THE DESTINATION DOES NOT COUNT), BROKEN
001800*               OUT INTO DAYS/HOURS/MINUTES/SECONDS FOR THE
001900*               REPORT.
002000*
002100*    CALLED BY :    FLTRDRV  (ONCE PER SURVIVING TRIP)
002200*    CALLS     :    FLTRDAT  (ELAPSED SECONDS, UP TO FOUR TIMES
002300*                             PER TRIP)
002400*
002500*================================================================*
002600* HISTORY OF MODIFICATION:
002700*================================================================*
002800* 26/04/1989 VBT - CREATED.                                       VBT8904 
002900* 22/11/1998 VBT - Y2K REVIEW.  FIRST-DEPARTURE AND LAST-ARRIVAL  VBT9811 
003000*                  ARE BOTH RECOMPUTED FROM THE FOUR-DIGIT CCYY
003100*                  IN THE LEG TIMESTAMP - NO WINDOWING.
003200* 14/08/2003 RKM - TOTAL PRICE NOW CHARGES THE BAG PRICE OF EVERY RKM0308 
003300*                  LEG SEPARATELY RATHER THAN JUST THE FIRST LEG,
003400*                  PER THE REVISED FARE RULE (REQUEST FR-221).
003500* 05/01/2005 RKM - ADDED THE NEGATIVE-TRAVEL-TIME GUARD (FLT009) -RKM0501 
003600*                  A BAD CATALOG RECORD HAD SLIPPED AN ARRIVAL
003700*                  EARLIER THAN ITS OWN DEPARTURE PAST FLTRLOAD.
003800* 05/01/2005 RKM - TRAVEL-TIME WAS BEING TAKEN STRAIGHT FROM THE  RKM0501 
003900*                  FIRST DEPARTURE TO THE LAST ARRIVAL, WHICH ON
004000*                  A ROUND TRIP SWALLOWED THE WHOLE STAY AT THE
004100*                  DESTINATION.  NOW SUMS THE OUTBOUND DURATION
004200*                  AND THE RETURN DURATION SEPARATELY - THE STAY
004300*                  BETWEEN THEM NO LONGER COUNTS (REQUEST FR-233).
004400*----------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005100***************
005200 DATA DIVISION.
005300***************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                    PIC X(24) VALUE
005700     "** PROGRAM FLTRPRC   **".
005800
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000     COPY FLTCOM.
006100
006200     COPY FLTDAT.
006300
006400*-----------------------------------------------------------*
006500* THE FIRST LEG'S DEPARTURE AND THE LAST LEG'S ARRIVAL, EACH
006600* PULLED OUT OF ITS DISPLAY-FORMAT TIMESTAMP SO FLTRDAT CAN
006700* TURN IT INTO AN ELAPSED-SECONDS SERIAL.
006800*-----------------------------------------------------------*
006900 01  WK-DEP-TIMESTAMP              PIC X(19) VALUE SPACES.
007000 01  WK-DEP-TS REDEFINES WK-DEP-TIMESTAMP.
007100     05  WK-DEP-CCYY               PIC 9(04).
007200     05  FILLER                    PIC X(01).
007300     05  WK-DEP-MM                 PIC 9(02).
007400     05  FILLER                    PIC X(01).
007500     05  WK-DEP-DD                 PIC 9(02).
007600     05  FILLER                    PIC X(01).
007700     05  WK-DEP-HH                 PIC 9(02).
007800     05  FILLER                    PIC X(01).
007900     05  WK-DEP-MI                 PIC 9(02).
008000     05  FILLER                    PIC X(01).
008100     05  WK-DEP-SS                 PIC 9(02).
008200
008300 01  WK-ARR-TIMESTAMP              PIC X(19) VALUE SPACES.
008400 01  WK-ARR-TS REDEFINES WK-ARR-TIMESTAMP.
008500     05  WK-ARR-CCYY               PIC 9(04).
008600     05  FILLER                    PIC X(01).
008700     05  WK-ARR-MM                 PIC 9(02).
008800     05  FILLER                    PIC X(01).
008900     05  WK-ARR-DD                 PIC 9(02).
009000     05  FILLER                    PIC X(01).
009100     05  WK-ARR-HH                 PIC 9(02).
009200     05  FILLER                    PIC X(01).
009300     05  WK-ARR-MI                 PIC 9(02).
009400     05  FILLER                    PIC X(01).
009500     05  WK-ARR-SS                 PIC 9(02).
009600
009700 01  WK-PRC-WORK-AREA.
009800     05  WK-PRC-TOTAL-PRICE        PIC S9(07)V99 COMP-3 VALUE 0.
009900     05  WK-PRC-TRAVEL-SECONDS     PIC S9(09) COMP VALUE 0.
010000     05  WK-PRC-OUT-DURATION       PIC S9(09) COMP VALUE 0.
010100     05  WK-PRC-RET-DURATION       PIC S9(09) COMP VALUE 0.
010200     05  WK-PRC-RET-DEP-SECONDS    PIC S9(09) COMP VALUE 0.
010300     05  WK-PRC-DAYS               PIC 9(07) COMP VALUE 0.
010400     05  WK-PRC-HH                 PIC 9(07) COMP VALUE 0.
010500     05  WK-PRC-MI                 PIC 9(07) COMP VALUE 0.
010600     05  WK-PRC-SS                 PIC 9(07) COMP VALUE 0.
010700     05  WK-PRC-SEC-LEFT-1         PIC 9(09) COMP VALUE 0.
010800     05  WK-PRC-SEC-LEFT-2         PIC 9(09) COMP VALUE 0.
010900     05  WK-PRC-RC                 PIC 9(02) VALUE 0.
011000 01  WK-PRC-RC-X REDEFINES WK-PRC-RC PIC X(02).
011100
011200 LINKAGE SECTION.
011300*****************
011400     COPY FLTTRP.
011500
011600****************************************************
011700 PROCEDURE DIVISION USING FLT-TRP-RECORD.
011800****************************************************
011900 MAIN-MODULE.
012000     PERFORM A000-COMPUTE-DEP-SECONDS
012100        THRU A099-COMPUTE-DEP-SECONDS-EX.
012200     PERFORM B000-PRICE-LEGS
012300        THRU B999-PRICE-LEGS-EX.
012400     PERFORM C000-COMPUTE-TRAVEL-TIME
012500        THRU C999-COMPUTE-TRAVEL-TIME-EX.
012600     GOBACK.
012700
012800*----------------------------------------------------------------*
012900* THE FIRST LEG'S DEPARTURE, AS AN ELAPSED-SECONDS SERIAL, IS
013000* THE ZERO POINT THAT THE TRAVEL TIME IS MEASURED FROM.
013100*----------------------------------------------------------------*
013200 A000-COMPUTE-DEP-SECONDS.
013300*----------------------------------------------------------------*
013400     MOVE FLT-TRP-LEG-DEPARTURE (1) TO WK-DEP-TIMESTAMP.
013500     COMPUTE FLT-DAT-IN-CCYYMMDD =
013600           (WK-DEP-CCYY * 10000) + (WK-DEP-MM * 100) + WK-DEP-DD.
013700     COMPUTE FLT-DAT-IN-HHMMSS =
013800           (WK-DEP-HH * 10000) + (WK-DEP-MI * 100) + WK-DEP-SS.
013900     CALL "FLTRDAT" USING FLT-DAT-LINKAGE.
014000     MOVE FLT-DAT-OUT-SECONDS TO FLT-TRP-OUT-DEP-SECONDS.
014100*================================================================*
014200 A099-COMPUTE-DEP-SECONDS-EX.
014300*================================================================*
014400     EXIT.
014500
014600*----------------------------------------------------------------*
014700* RULE 12 - MONEY ARITHMETIC.  THE TRIP TOTAL IS THE SUM OF
014800* EVERY LEG'S BASE PRICE PLUS EVERY LEG'S OWN BAG PRICE, CHARGED
014900* ONCE FOR EACH BAG THE PASSENGER IS CARRYING.
015000*----------------------------------------------------------------*
015100 B000-PRICE-LEGS.
015200*----------------------------------------------------------------*
015300     MOVE 0 TO WK-PRC-TOTAL-PRICE.
015400     PERFORM B100-ADD-ONE-LEG-PRICE
015500        THRU B199-ADD-ONE-LEG-PRICE-EX
015600           VARYING FLT-TRP-LEG-IDX FROM 1 BY 1
015700              UNTIL FLT-TRP-LEG-IDX > FLT-TRP-LEG-COUNT.
015800     MOVE WK-PRC-TOTAL-PRICE TO FLT-TRP-TOTAL-PRICE.
015900*================================================================*
016000 B999-PRICE-LEGS-EX.
016100*================================================================*
016200     EXIT.
016300
016400*----------------------------------------------------------------*
016500 B100-ADD-ONE-LEG-PRICE.
016600*----------------------------------------------------------------*
016700     COMPUTE WK-PRC-TOTAL-PRICE = WK-PRC-TOTAL-PRICE
016800           + FLT-TRP-LEG-BASE-PRICE (FLT-TRP-LEG-IDX)
016900           + (FLT-TRP-LEG-BAG-PRICE (FLT-TRP-LEG-IDX)
017000                 * FLT-TRP-BAGS-COUNT).
017100*================================================================*
017200 B199-ADD-ONE-LEG-PRICE-EX.
017300*================================================================*
017400     EXIT.
017500
017600*----------------------------------------------------------------*
017700* RULE 13 - DURATION ARITHMETIC.  TRAVEL-TIME IS THE OUTBOUND
017800* DURATION PLUS THE RETURN DURATION - THE STAY AT THE
017900* DESTINATION BETWEEN THE TWO DOES NOT COUNT.  AN ABSENT RETURN
018000* (ONE-WAY TRIP) CONTRIBUTES ZERO.
018100*----------------------------------------------------------------*
018200 C000-COMPUTE-TRAVEL-TIME.
018300*----------------------------------------------------------------*
018400     PERFORM C100-COMPUTE-OUTBOUND-DURATION
018500        THRU C199-COMPUTE-OUTBOUND-DURATION-EX.
018600     PERFORM C200-COMPUTE-RETURN-DURATION
018700        THRU C299-COMPUTE-RETURN-DURATION-EX.
018800     COMPUTE WK-PRC-TRAVEL-SECONDS =
018900           WK-PRC-OUT-DURATION + WK-PRC-RET-DURATION.
019000     MOVE WK-PRC-TRAVEL-SECONDS TO FLT-TRP-TRAVEL-SECONDS.
019100     PERFORM D000-BUILD-TRAVEL-BREAKDOWN
019200        THRU D999-BUILD-TRAVEL-BREAKDOWN-EX.
019300*================================================================*
019400 C999-COMPUTE-TRAVEL-TIME-EX.
019500*================================================================*
019600     EXIT.
019700
019800*----------------------------------------------------------------*
019900* OUTBOUND DURATION - OUTBOUND'S LAST LEG ARRIVAL MINUS OUTBOUND'S
020000* FIRST LEG DEPARTURE (ALREADY HELD AS FLT-TRP-OUT-DEP-SECONDS).
020100*----------------------------------------------------------------*
020200 C100-COMPUTE-OUTBOUND-DURATION.
020300*----------------------------------------------------------------*
020400     MOVE FLT-TRP-LEG-ARRIVAL (FLT-TRP-OUT-LEG-COUNT)
020500          TO WK-ARR-TIMESTAMP.
020600     COMPUTE FLT-DAT-IN-CCYYMMDD =
020700           (WK-ARR-CCYY * 10000) + (WK-ARR-MM * 100) + WK-ARR-DD.
020800     COMPUTE FLT-DAT-IN-HHMMSS =
020900           (WK-ARR-HH * 10000) + (WK-ARR-MI * 100) + WK-ARR-SS.
021000     CALL "FLTRDAT" USING FLT-DAT-LINKAGE.
021100
021200     MOVE 0 TO WK-PRC-OUT-DURATION.
021300     IF  FLT-DAT-OUT-VALID
021400         SUBTRACT FLT-TRP-OUT-DEP-SECONDS FROM FLT-DAT-OUT-SECONDS
021500                GIVING WK-PRC-OUT-DURATION
021600         IF  WK-PRC-OUT-DURATION < 0
021700             MOVE 09 TO WK-PRC-RC
021800             DISPLAY "FLTRPRC - NEGATIVE OUTBOUND TRAVEL TIME, "
021900                     "CODE " WK-PRC-RC-X
022000             MOVE 0 TO WK-PRC-OUT-DURATION
022100         END-IF
022200     END-IF.
022300*================================================================*
022400 C199-COMPUTE-OUTBOUND-DURATION-EX.
022500*================================================================*
022600     EXIT.
022700
022800*----------------------------------------------------------------*
022900* RETURN DURATION - RETURN'S LAST LEG ARRIVAL MINUS RETURN'S
023000* FIRST LEG DEPARTURE.  ZERO WHEN THE TRIP HAS NO RETURN PART.
023100*----------------------------------------------------------------*
023200 C200-COMPUTE-RETURN-DURATION.
023300*----------------------------------------------------------------*
023400     MOVE 0 TO WK-PRC-RET-DURATION.
023500     IF  FLT-TRP-LEG-COUNT > FLT-TRP-OUT-LEG-COUNT
023600         MOVE FLT-TRP-LEG-DEPARTURE (FLT-TRP-OUT-LEG-COUNT + 1)
023700              TO WK-DEP-TIMESTAMP
023800         COMPUTE FLT-DAT-IN-CCYYMMDD =
023900               (WK-DEP-CCYY * 10000) + (WK-DEP-MM * 100)
024000                  + WK-DEP-DD
024100         COMPUTE FLT-DAT-IN-HHMMSS =
024200               (WK-DEP-HH * 10000) + (WK-DEP-MI * 100)
024300                  + WK-DEP-SS
024400         CALL "FLTRDAT" USING FLT-DAT-LINKAGE
024500         MOVE FLT-DAT-OUT-SECONDS TO WK-PRC-RET-DEP-SECONDS
024600
024700         MOVE FLT-TRP-LEG-ARRIVAL (FLT-TRP-LEG-COUNT)
024800              TO WK-ARR-TIMESTAMP
024900         COMPUTE FLT-DAT-IN-CCYYMMDD =
025000               (WK-ARR-CCYY * 10000) + (WK-ARR-MM * 100)
025100                  + WK-ARR-DD
025200         COMPUTE FLT-DAT-IN-HHMMSS =
025300               (WK-ARR-HH * 10000) + (WK-ARR-MI * 100)
025400                  + WK-ARR-SS
025500         CALL "FLTRDAT" USING FLT-DAT-LINKAGE
025600
025700         IF  FLT-DAT-OUT-VALID
025800             SUBTRACT WK-PRC-RET-DEP-SECONDS
025900                 FROM FLT-DAT-OUT-SECONDS
026000                    GIVING WK-PRC-RET-DURATION
026100             IF  WK-PRC-RET-DURATION < 0
026200                 MOVE 09 TO WK-PRC-RC
026300                 DISPLAY "FLTRPRC - NEGATIVE RETURN TRAVEL TIME, "
026400                         "CODE " WK-PRC-RC-X
026500                 MOVE 0 TO WK-PRC-RET-DURATION
026600             END-IF
026700         END-IF
026800     END-IF.
026900*================================================================*
027000 C299-COMPUTE-RETURN-DURATION-EX.
027100*================================================================*
027200     EXIT.
027300
027400*----------------------------------------------------------------*
027500 D000-BUILD-TRAVEL-BREAKDOWN.
027600*----------------------------------------------------------------*
027700     DIVIDE WK-PRC-TRAVEL-SECONDS BY 86400
027800            GIVING WK-PRC-DAYS
027900            REMAINDER WK-PRC-SEC-LEFT-1.
028000     DIVIDE WK-PRC-SEC-LEFT-1 BY 3600
028100            GIVING WK-PRC-HH
028200            REMAINDER WK-PRC-SEC-LEFT-2.
028300     DIVIDE WK-PRC-SEC-LEFT-2 BY 60
028400            GIVING WK-PRC-MI
028500            REMAINDER WK-PRC-SS.
028600     MOVE WK-PRC-DAYS TO FLT-TRP-TRAVEL-DAYS.
028700     MOVE WK-PRC-HH   TO FLT-TRP-TRAVEL-HH.
028800     MOVE WK-PRC-MI   TO FLT-TRP-TRAVEL-MI.
028900     MOVE WK-PRC-SS   TO FLT-TRP-TRAVEL-SS.
029000*================================================================*
029100 D999-BUILD-TRAVEL-BREAKDOWN-EX.
029200*================================================================*
029300     EXIT.
