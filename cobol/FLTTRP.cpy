000100*-----------------------------------------------------------*
000200* FLTTRP.cpy
000300*-----------------------------------------------------------*
000400* ASSEMBLED OUTPUT TRIP - ONE ROUTE (ONE-WAY) OR TWO ROUTES
000500* (ROUND TRIP) PRICED AND FLATTENED TO ITS LEGS.  WRITTEN TO
000600* THE TRIPS OUTPUT FILE BY FLTRRPT, ONE GROUP PER TRIP.
000700*-----------------------------------------------------------*
000800* 19/04/1989 VBT - CREATED.                                       VBT8904 
000900* 03/02/2003 RKM - MAX LEGS RAISED FROM 8 TO 12 TO COVER A        RKM0302 
001000*                  SIX-LEG OUTBOUND PAIRED WITH A SIX-LEG
001100*                  RETURN.
001200* 05/01/2005 RKM - ADDED FLT-TRP-OUT-LEG-COUNT - FLTRPRC NEEDS    RKM0501 
001300*                  TO KNOW WHERE THE OUTBOUND LEGS END AND THE
001400*                  RETURN LEGS START SO THE DESTINATION LAYOVER
001500*                  BETWEEN THEM IS NOT COUNTED IN TRAVEL-TIME.
001600*-----------------------------------------------------------*
001700 01  FLT-TRP-RECORD.
001800     05  FLT-TRP-ORIGIN             PIC X(03).
001900     05  FLT-TRP-DESTINATION        PIC X(03).
002000     05  FLT-TRP-BAGS-ALLOWED       PIC 9(02).
002100     05  FLT-TRP-BAGS-COUNT         PIC 9(02).
002200     05  FLT-TRP-TOTAL-PRICE        PIC S9(07)V99 COMP-3.
002300     05  FLT-TRP-TRAVEL-SECONDS     PIC S9(09) COMP.
002400     05  FLT-TRP-TRAVEL-BRKDN.
002500         07  FLT-TRP-TRAVEL-DAYS     PIC 9(03).
002600         07  FLT-TRP-TRAVEL-HH       PIC 9(02).
002700         07  FLT-TRP-TRAVEL-MI       PIC 9(02).
002800         07  FLT-TRP-TRAVEL-SS       PIC 9(02).
002900     05  FLT-TRP-OUT-DEP-SECONDS    PIC S9(09) COMP.
003000     05  FLT-TRP-LEG-COUNT          PIC 9(02) COMP.
003100     05  FLT-TRP-OUT-LEG-COUNT      PIC 9(02) COMP.
003200     05  FLT-TRP-LEG OCCURS 12 TIMES
003300            INDEXED BY FLT-TRP-LEG-IDX.
003400         07  FLT-TRP-LEG-FLIGHT-NO   PIC X(08).
003500         07  FLT-TRP-LEG-ORIGIN      PIC X(03).
003600         07  FLT-TRP-LEG-DEST        PIC X(03).
003700         07  FLT-TRP-LEG-DEPARTURE   PIC X(19).
003800         07  FLT-TRP-LEG-ARRIVAL     PIC X(19).
003900         07  FLT-TRP-LEG-BASE-PRICE  PIC S9(05)V99 COMP-3.
004000         07  FLT-TRP-LEG-BAG-PRICE   PIC S9(03)V99 COMP-3.
004100         07  FLT-TRP-LEG-BAGS-ALWD   PIC 9(02).
004200     05  FILLER                    PIC X(20).
