000100*-----------------------------------------------------------*
000200* FLTCMB.cpy
000300*-----------------------------------------------------------*
000400* ONE ROUTE COMBINATION - A SEQUENCE OF CATALOG LEGS FROM THE
000500* SEARCH ORIGIN TO THE SEARCH DESTINATION - AND THE TWO TABLES
000600* BUILT FROM IT: THE DEPTH-FIRST WORK STACK AND THE COMPLETED-
000700* COMBINATION RESULT LIST.  NO RECURSION IS USED; THE STACK IS
000800* AN EXPLICIT TABLE AND FLTRSRCH POPS/PUSHES IT BY SUBSCRIPT.
000900*-----------------------------------------------------------*
001000* 19/04/1989 VBT - CREATED FOR THE DEPTH-FIRST ROUTE BUILDER.     VBT8904 
001100* 03/02/2003 RKM - MAX-LEGS RAISED FROM 4 TO 6 AND MAX STACK      RKM0302 
001200*                  RAISED FROM 200 TO 500 AFTER THE HUB-AND-
001300*                  SPOKE CATALOG GREW PAST FOUR CONNECTIONS.
001400*-----------------------------------------------------------*
001500 01  FLT-CMB-STACK-TABLE.
001600     05  FLT-CMB-STACK-TOP          PIC 9(04) COMP VALUE 0.
001650     05  FILLER                     PIC X(02).
001700     05  FLT-CMB-STACK OCCURS 500 TIMES
001800            INDEXED BY FLT-CMB-STACK-IDX.
001900         07  FLT-CMB-S-LEG-COUNT     PIC 9(02) COMP.
002000         07  FLT-CMB-S-LEG-IDX OCCURS 6 TIMES
002100                PIC 9(04) COMP.
002200
002300 01  FLT-CMB-RESULT-TABLE.
002400     05  FLT-CMB-RESULT-COUNT       PIC 9(04) COMP VALUE 0.
002500     05  FLT-CMB-RESULT OCCURS 300 TIMES
002600            INDEXED BY FLT-CMB-RESULT-IDX.
002700         07  FLT-CMB-R-LEG-COUNT     PIC 9(02) COMP.
002800         07  FLT-CMB-R-LEG-IDX OCCURS 6 TIMES
002900                PIC 9(04) COMP.
003000         07  FLT-CMB-R-FIRST-DEP-SEC PIC S9(09) COMP.
003100         07  FLT-CMB-R-LAST-ARR-SEC  PIC S9(09) COMP.
003150         07  FILLER                  PIC X(02).
