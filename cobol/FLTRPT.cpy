000100*-----------------------------------------------------------*
000200* FLTRPT.cpy
000300*-----------------------------------------------------------*
000400* THE FULL SET OF PRICED TRIPS FOR ONE RUN, HELD AS A TABLE SO
000500* FLTRRPT CAN SORT THEM (RULE 14) BEFORE WRITING THE TRIPS
000600* FILE.  ONE FLT-RPT-TRIP OCCURRENCE IS THE SAME BYTE LAYOUT AS
000700* ONE FLTTRP RECORD SO FLTRDRV CAN FILE A PRICED TRIP WITH A
000800* SINGLE GROUP MOVE.
000900*-----------------------------------------------------------*
001000* 03/05/1989 VBT - CREATED.                                       VBT8905 
001100* 05/01/2005 RKM - ADDED FLT-RPT-OUT-LEG-COUNT TO MATCH THE NEW   RKM0501 
001200*                  FIELD IN FLTTRP - MUST STAY THE SAME BYTE
001300*                  LAYOUT AS FLT-TRP-RECORD FOR THE GROUP MOVE
001400*                  IN FLTRDRV TO LINE UP.
001500* 14/08/2006 RKM - WIDENED THE TRAILING FILLER FROM X(18) TO      RKM0608 
001600*                  X(20) - IT HAD DRIFTED 2 BYTES SHORT OF
001700*                  FLT-TRP-RECORD'S, SO FLTRDRV'S GROUP MOVE OF
001800*                  FLT-TRP-RECORD INTO FLT-RPT-TRIP WAS SILENTLY
001900*                  TRUNCATING THE LAST 2 BYTES OF THE SOURCE
002000*                  RECORD EVERY TIME A TRIP WAS FILED.  HARMLESS
002100*                  TODAY SINCE THOSE BYTES ARE THEMSELVES FILLER
002200*                  ON BOTH SIDES, BUT THE TWO RECORDS MUST BE
002300*                  THE SAME LENGTH OR THE NEXT FIELD ADDED TO
002400*                  EITHER ONE WILL LOSE DATA ON THE MOVE.
002500*-----------------------------------------------------------*
002600 01  FLT-RPT-TABLE.
002700     05  FLT-RPT-COUNT              PIC 9(04) COMP VALUE 0.
002800     05  FLT-RPT-TRIP OCCURS 100 TIMES
002900            INDEXED BY FLT-RPT-IDX.
003000         07  FLT-RPT-ORIGIN            PIC X(03).
003100         07  FLT-RPT-DESTINATION       PIC X(03).
003200         07  FLT-RPT-BAGS-ALLOWED      PIC 9(02).
003300         07  FLT-RPT-BAGS-COUNT        PIC 9(02).
003400         07  FLT-RPT-TOTAL-PRICE       PIC S9(07)V99 COMP-3.
003500         07  FLT-RPT-TRAVEL-SECONDS    PIC S9(09) COMP.
003600         07  FLT-RPT-TRAVEL-BRKDN.
003700             09  FLT-RPT-TRAVEL-DAYS     PIC 9(03).
003800             09  FLT-RPT-TRAVEL-HH       PIC 9(02).
003900             09  FLT-RPT-TRAVEL-MI       PIC 9(02).
004000             09  FLT-RPT-TRAVEL-SS       PIC 9(02).
004100         07  FLT-RPT-OUT-DEP-SECONDS   PIC S9(09) COMP.
004200         07  FLT-RPT-LEG-COUNT         PIC 9(02) COMP.
004300         07  FLT-RPT-OUT-LEG-COUNT     PIC 9(02) COMP.
004400         07  FLT-RPT-LEG OCCURS 12 TIMES
004500                INDEXED BY FLT-RPT-LEG-IDX.
004600             09  FLT-RPT-LEG-FLIGHT-NO    PIC X(08).
004700             09  FLT-RPT-LEG-ORIGIN       PIC X(03).
004800             09  FLT-RPT-LEG-DEST         PIC X(03).
004900             09  FLT-RPT-LEG-DEPARTURE    PIC X(19).
005000             09  FLT-RPT-LEG-ARRIVAL      PIC X(19).
005100             09  FLT-RPT-LEG-BASE-PRICE   PIC S9(05)V99 COMP-3.
005200             09  FLT-RPT-LEG-BAG-PRICE    PIC S9(03)V99 COMP-3.
005300             09  FLT-RPT-LEG-BAGS-ALWD    PIC 9(02).
005400         07  FILLER                    PIC X(20).
